000100* **++ MASTERKEY SERVICE-RESULT STATUS COPYBOOK
000200* returned by every X61 subprogram in place of a thrown
000300* exception; MR-RESULT ZERO means normal return
000400*
000500 01 MR.
000600   03 MR-RESULT               PIC 9(2)      VALUE ZERO.
000700     88 MR-OK                              VALUE ZERO.
000800   03 MR-DESCRIPTION          PIC X(60)     VALUE SPACE.
000900   03 MR-POSITION             PIC X(72)     VALUE SPACE.
001000   03 FILLER                  PIC X(04)     VALUE SPACE.
