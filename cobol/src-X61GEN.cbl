000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61GEN.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MASTERKEY LOCK SHOP - KEY SYSTEMS ENGINEERING.
000600 DATE-WRITTEN.  06/05/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* X61GEN
001100* **++ GenericTotalPositionProgressionService: reads one
001200* explicit progression-criteria record off CRITIN (header line,
001300* then the master-cuts, progression-sequence and progression-
001400* steps digit-string lines), converts the digit strings to cut
001500* depths, runs the configuration gate and criteria validation,
001600* then drives the TPP tree walk and the bitting-list report for
001700* one master key system.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*----------------------------------------------------------------
002100* 06/05/89 ALA  MI2457 - INITIAL VERSION FOR THE EXPLICIT-INPUT
002200*               PROGRESSION SERVICE, CRITIN HEADER PLUS DIGIT-
002300*               STRING LINES.
002400* 02/19/90 ALA  MI2519 - DIGIT-STRING CONVERSION MOVED TO A
002500*               SHARED PARAGRAPH SO MASTER-CUTS, PROGRESSION-
002600*               SEQUENCE AND EVERY PROGRESSION-STEPS ROW USE THE
002700*               SAME '0' MEANS DEPTH 10 RULE.
002800* 09/03/94 DGN  MI2777 - DIGIT-TO-DEPTH CONVERSION DONE BY
002900*               REDEFINES OF A ONE-BYTE FIELD; NO FUNCTION
003000*               NUMVAL ON THIS COMPILER LEVEL.
003100* 01/24/99 DGN  MI2955 - Y2K SWEEP: NO DATE FIELDS IN THIS
003200*               PROGRAM, REVIEWED AND CLEARED, NO CHANGE MADE.
003300* 10/05/04 RFS  MI3162 - RAISED MAX CUT COUNT/STEP ROWS TO 7/9
003400*               TO MATCH THE NEW SEVEN-PIN CYLINDER LINE.
003420* 03/14/06 TMK  MI3191 - X61TPP/X61RPT NOW TAKE RPT-PARM AS AN
003430*               ADDED CALL PARAMETER; SPLIT WRITE-BITTING-LIST-
003440*               REPORT INTO OPEN-BITTING-LIST-REPORT/CLOSE-
003450*               BITTING-LIST-REPORT AROUND THE TPP CALL TO MATCH
003460*               X61RPT'S NEW OPEN/WRITE/CLOSE FUNCTION CODES.
003470* 03/21/06 TMK  MI3196 - STARTING-DEPTH RANGE AND NON-NUMERIC
003480*               DIGIT-STRING CHECKS WERE NOT BEING MADE ON
003490*               EXPLICIT CRITIN INPUT - ADDED GEN-VALID-AREA
003500*               SWITCH, CHECKED BEFORE RUN-CONFIG-GATE IS EVEN
003510*               ATTEMPTED, SAME AS X61RND ALREADY DOES FOR ITS
003520*               OWN INPUT.
003530*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS GEN-TRACE-ON
004400            OFF STATUS IS GEN-TRACE-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CRITIN                    ASSIGN TO CRITIN
004900                                       FILE STATUS CRITIN-FS.
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400 FD  CRITIN                           RECORDING F.
005500 01  CRITIN-HDR-REC.
005600   03 CRITIN-CUT-COUNT         PIC 9(1).
005700   03 CRITIN-ROW-COUNT         PIC 9(2).
005800   03 CRITIN-START-DEPTH       PIC 9(1).
005900   03 CRITIN-MACS-DIGITS       PIC 9(2).
006000   03 FILLER                   PIC X(74).
006100 01  CRITIN-DIGIT-REC REDEFINES CRITIN-HDR-REC.
006200   03 CRITIN-DIGIT-STRING      PIC X(7).
006300   03 FILLER                   PIC X(73).
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 01 WK-LITERALS.
006800   03 WK-PGM-NAME              PIC X(8)      VALUE 'X61GEN'.
006900   03 WK-PGM-PARTS REDEFINES WK-PGM-NAME.
007000     05 WK-PGM-PREFIX          PIC X(3).
007100     05 WK-PGM-SUFFIX          PIC X(5).
007200   03 FILLER                   PIC X(72)     VALUE SPACE.
007300*
007400 01 LS-FILE-STATUSES.
007500   03 CRITIN-FS                PIC X(2)      VALUE SPACE.
007600     88 CRITIN-OK                            VALUE '00'.
007700     88 CRITIN-EOF                           VALUE '10'.
007800   03 FILLER                   PIC X(08)     VALUE SPACE.
007850*
007870 77 GEN-VALID-AREA            PIC X(1)      VALUE 'Y'.
007880   88 GEN-INPUT-IS-VALID                    VALUE 'Y'.
007890   88 GEN-INPUT-NOT-VALID                   VALUE 'N'.
007900*
008000 01 DIGIT-CONV-AREA.
008100   03 DIGIT-CONV-CHAR          PIC X(1)      VALUE ZERO.
008200   03 DIGIT-CONV-NUM REDEFINES DIGIT-CONV-CHAR
008300                               PIC 9(1).
008400   03 WK-DIGIT-STRING          PIC X(7)      VALUE SPACE.
008500   03 WK-DIGIT-VALUE           PIC 9(2) COMP VALUE ZERO.
008600   03 FILLER                   PIC X(08)     VALUE SPACE.
008700*
008800 01 CONVERT-VARS.
008900   03 CUT-IDX                  PIC 9(2) COMP VALUE ZERO.
009100   03 FILLER                   PIC X(12)     VALUE SPACE.
009150*
009160 77 ROW-IDX                    PIC 9(2) COMP VALUE ZERO.
009200*
009300 COPY X61CRIT.
009400 COPY X61CFGP.
009500 COPY X61RPTP.
009600 COPY X61TPPI REPLACING ==:X:== BY ==C==.
009700 COPY X61TPPO REPLACING ==:X:== BY ==C==.
009800 COPY X61MCR.
009900*
010000 PROCEDURE DIVISION.
010100*
010200 1000-MAIN.
010300     DISPLAY ' ************** X61GEN START **************'
010400
010500     PERFORM 2000-OPEN-CRITERIA-FILE
010510        THRU 2000-OPEN-CRITERIA-FILE-EXIT
010600     PERFORM 2100-READ-HEADER-RECORD
010610        THRU 2100-READ-HEADER-RECORD-EXIT
010700
010800     IF NOT CRITIN-EOF
010900        PERFORM 3000-BUILD-CRITERIA-FROM-INPUT
010910           THRU 3000-BUILD-CRITERIA-FROM-INPUT-EXIT
010950
010960        IF GEN-INPUT-IS-VALID
011000           PERFORM 4000-RUN-CONFIG-GATE
011010              THRU 4000-RUN-CONFIG-GATE-EXIT
011100
011200           IF CFG-CAPABILITY-NO
011300              DISPLAY 'CONFIGURATION REJECTED - CAPABILITY = NO'
011400              MOVE 8                   TO RETURN-CODE
011500           ELSE
011600              PERFORM 4100-VALIDATE-CRITERIA
011610                 THRU 4100-VALIDATE-CRITERIA-EXIT
011700
011800              IF CRIT-IS-VALID
011850                 PERFORM 4300-OPEN-BITTING-LIST-REPORT
011860                    THRU 4300-OPEN-BITTING-LIST-REPORT-EXIT
011900                 PERFORM 4200-RUN-TPP-ALGORITHM
011910                    THRU 4200-RUN-TPP-ALGORITHM-EXIT
012000                 PERFORM 4400-CLOSE-BITTING-LIST-REPORT
012010                    THRU 4400-CLOSE-BITTING-LIST-REPORT-EXIT
012100              ELSE
012200                 DISPLAY 'CRITERIA VALIDATION FAILED - '
012300                         MR-DESCRIPTION
012400                 MOVE 8                TO RETURN-CODE
012500              END-IF
012600           END-IF
012650        ELSE
012660           DISPLAY 'CRITERIA INPUT OUT OF RANGE OR NON-NUMERIC'
012670           MOVE 8                      TO RETURN-CODE
012680        END-IF
012700     ELSE
012800        DISPLAY 'NO CRITERIA RECORD ON CRITIN'
012900     END-IF
013000
013100     PERFORM 2200-CLOSE-CRITERIA-FILE
013110        THRU 2200-CLOSE-CRITERIA-FILE-EXIT
013200
013300     DISPLAY ' *************** X61GEN END ***************'
013400
013500     GOBACK.
013600*
013700 2000-OPEN-CRITERIA-FILE.
013800     OPEN INPUT CRITIN
013900     IF NOT CRITIN-OK
014000        DISPLAY 'CRITIN OPEN ERROR - FS: ' CRITIN-FS
014100        MOVE 16                         TO RETURN-CODE
014200     END-IF.
014250*
014260 2000-OPEN-CRITERIA-FILE-EXIT.
014270     EXIT.
014300*
014400 2100-READ-HEADER-RECORD.
014500     READ CRITIN
014600     IF NOT CRITIN-OK AND NOT CRITIN-EOF
014700        DISPLAY 'CRITIN READ ERROR - FS: ' CRITIN-FS
014800        MOVE 16                         TO RETURN-CODE
014900        SET CRITIN-EOF                  TO TRUE
015000     END-IF.
015050*
015060 2100-READ-HEADER-RECORD-EXIT.
015070     EXIT.
015100*
015200 2200-CLOSE-CRITERIA-FILE.
015300     CLOSE CRITIN
015400     IF NOT CRITIN-OK
015500        DISPLAY 'CRITIN CLOSE ERROR - FS: ' CRITIN-FS
015600     END-IF.
015650*
015660 2200-CLOSE-CRITERIA-FILE-EXIT.
015670     EXIT.
015700*
015800 3000-BUILD-CRITERIA-FROM-INPUT.
015850     SET GEN-INPUT-IS-VALID              TO TRUE
015900     MOVE CRITIN-CUT-COUNT              TO CRIT-CUT-COUNT
016000     MOVE CRITIN-ROW-COUNT               TO CRIT-STEP-ROWS
016100     MOVE CRITIN-START-DEPTH             TO CRIT-STARTING-DEPTH
016150
016160     IF CRIT-STARTING-DEPTH < 0 OR > 1
016170        SET GEN-INPUT-NOT-VALID          TO TRUE
016180     END-IF
016200     MOVE CRITIN-MACS-DIGITS             TO CRIT-MACS
016300
016400     PERFORM 2100-READ-HEADER-RECORD
016410        THRU 2100-READ-HEADER-RECORD-EXIT
016500     PERFORM 3100-CONVERT-MASTER-CUTS-LINE
016510        THRU 3100-CONVERT-MASTER-CUTS-LINE-EXIT
016600
016700     PERFORM 2100-READ-HEADER-RECORD
016710        THRU 2100-READ-HEADER-RECORD-EXIT
016800     PERFORM 3200-CONVERT-SEQUENCE-LINE
016810        THRU 3200-CONVERT-SEQUENCE-LINE-EXIT
016900
017000     MOVE 1                              TO ROW-IDX
017100     PERFORM 3300-CONVERT-ONE-STEPS-ROW
017110        THRU 3300-CONVERT-ONE-STEPS-ROW-EXIT
017200        UNTIL ROW-IDX > CRIT-STEP-ROWS.
017250*
017260 3000-BUILD-CRITERIA-FROM-INPUT-EXIT.
017270     EXIT.
017300*
017400 3100-CONVERT-MASTER-CUTS-LINE.
017500     MOVE CRITIN-DIGIT-STRING            TO WK-DIGIT-STRING
017600     MOVE 1                              TO CUT-IDX
017700     PERFORM 3110-CONVERT-ONE-MASTER-CUT
017710        THRU 3110-CONVERT-ONE-MASTER-CUT-EXIT
017800        UNTIL CUT-IDX > CRIT-CUT-COUNT.
017850*
017860 3100-CONVERT-MASTER-CUTS-LINE-EXIT.
017870     EXIT.
017900*
018000 3110-CONVERT-ONE-MASTER-CUT.
018100     PERFORM 3400-DECODE-DIGIT-AT-POSITION
018110        THRU 3400-DECODE-DIGIT-AT-POSITION-EXIT
018200     MOVE WK-DIGIT-VALUE     TO CRIT-MASTER-CUT (CUT-IDX)
018300     ADD 1                                TO CUT-IDX.
018350*
018360 3110-CONVERT-ONE-MASTER-CUT-EXIT.
018370     EXIT.
018400*
018500 3200-CONVERT-SEQUENCE-LINE.
018600     MOVE CRITIN-DIGIT-STRING            TO WK-DIGIT-STRING
018700     MOVE 1                              TO CUT-IDX
018800     PERFORM 3210-CONVERT-ONE-SEQUENCE-DIGIT
018810        THRU 3210-CONVERT-ONE-SEQUENCE-DIGIT-EXIT
018900        UNTIL CUT-IDX > CRIT-CUT-COUNT.
018950*
018960 3200-CONVERT-SEQUENCE-LINE-EXIT.
018970     EXIT.
019000*
019100 3210-CONVERT-ONE-SEQUENCE-DIGIT.
019200     PERFORM 3400-DECODE-DIGIT-AT-POSITION
019210        THRU 3400-DECODE-DIGIT-AT-POSITION-EXIT
019300     MOVE WK-DIGIT-VALUE     TO CRIT-SEQ-COL (CUT-IDX)
019400     ADD 1                                TO CUT-IDX.
019450*
019460 3210-CONVERT-ONE-SEQUENCE-DIGIT-EXIT.
019470     EXIT.
019500*
019600 3300-CONVERT-ONE-STEPS-ROW.
019700     PERFORM 2100-READ-HEADER-RECORD
019710        THRU 2100-READ-HEADER-RECORD-EXIT
019800     MOVE CRITIN-DIGIT-STRING            TO WK-DIGIT-STRING
019900     MOVE 1                              TO CUT-IDX
020000     PERFORM 3310-CONVERT-ONE-STEP-DIGIT
020010        THRU 3310-CONVERT-ONE-STEP-DIGIT-EXIT
020100        UNTIL CUT-IDX > CRIT-CUT-COUNT
020200     ADD 1                                TO ROW-IDX.
020250*
020260 3300-CONVERT-ONE-STEPS-ROW-EXIT.
020270     EXIT.
020300*
020400 3310-CONVERT-ONE-STEP-DIGIT.
020500     PERFORM 3400-DECODE-DIGIT-AT-POSITION
020510        THRU 3400-DECODE-DIGIT-AT-POSITION-EXIT
020600     MOVE WK-DIGIT-VALUE
020700                  TO CRIT-STEP-COL (ROW-IDX, CUT-IDX)
020800     ADD 1                                TO CUT-IDX.
020850*
020860 3310-CONVERT-ONE-STEP-DIGIT-EXIT.
020870     EXIT.
020900*
021000 3400-DECODE-DIGIT-AT-POSITION.
021100* one character redefined as a one-digit numeric; a digit of
021200* '0' means depth 10 when STARTING-DEPTH = 1, else depth 0
021300* literally; no FUNCTION NUMVAL on this compiler level
021400     MOVE WK-DIGIT-STRING (CUT-IDX : 1)  TO DIGIT-CONV-CHAR
021450
021460     IF DIGIT-CONV-CHAR NOT NUMERIC
021470        SET GEN-INPUT-NOT-VALID          TO TRUE
021480        MOVE ZERO                        TO WK-DIGIT-VALUE
021490     ELSE
021500        IF DIGIT-CONV-NUM EQUAL ZERO
021700        AND CRIT-STARTING-DEPTH EQUAL 1
021800           MOVE 10                       TO WK-DIGIT-VALUE
021900        ELSE
022000           MOVE DIGIT-CONV-NUM           TO WK-DIGIT-VALUE
022100        END-IF
022150     END-IF.
022170*
022180 3400-DECODE-DIGIT-AT-POSITION-EXIT.
022190     EXIT.
022200*
022300 4000-RUN-CONFIG-GATE.
022400     MOVE 5                              TO CFG-REQUIRED-TOT
022500     MOVE 'STARTING-DEPTH'      TO CFG-REQUIRED-NAME (1)
022600     MOVE 'MASTER-CUTS'         TO CFG-REQUIRED-NAME (2)
022700     MOVE 'PROGRESSION-STEPS'   TO CFG-REQUIRED-NAME (3)
022800     MOVE 'PROGRESSION-SEQUENCE'
022900                                 TO CFG-REQUIRED-NAME (4)
023000     MOVE 'MACS'                TO CFG-REQUIRED-NAME (5)
023100
023200     IF CRIT-CUT-COUNT EQUAL ZERO
023300        MOVE ZERO                        TO CFG-SUPPLIED-TOT
023400     ELSE
023500        MOVE 5                           TO CFG-SUPPLIED-TOT
023600        MOVE CFG-REQUIRED-NAME (1)   TO CFG-SUPPLIED-NAME (1)
023700        MOVE CFG-REQUIRED-NAME (2)   TO CFG-SUPPLIED-NAME (2)
023800        MOVE CFG-REQUIRED-NAME (3)   TO CFG-SUPPLIED-NAME (3)
023900        MOVE CFG-REQUIRED-NAME (4)   TO CFG-SUPPLIED-NAME (4)
024000        MOVE CFG-REQUIRED-NAME (5)   TO CFG-SUPPLIED-NAME (5)
024100     END-IF
024200
024300     CALL 'X61CFG'          USING CFG-GATE-AREA.
024350*
024360 4000-RUN-CONFIG-GATE-EXIT.
024370     EXIT.
024400*
024500 4100-VALIDATE-CRITERIA.
024600     CALL 'X61CRI'          USING CRIT-AREA MR.
024650*
024660 4100-VALIDATE-CRITERIA-EXIT.
024670     EXIT.
024700*
024800 4200-RUN-TPP-ALGORITHM.
024900     MOVE ZERO                           TO TPP-C-LEVEL
025000     MOVE CRIT-CUT-COUNT                 TO TPP-C-CUT-COUNT
025100     MOVE CRIT-MASTER-CUTS               TO TPP-C-KEY
025200     MOVE 'ROOT'                         TO TPP-C-PATH
025300     MOVE CRIT-MACS                      TO TPP-C-MACS
025400     MOVE CRIT-STEP-ROWS                 TO TPP-C-STEP-ROWS
025500     MOVE CRIT-SEQUENCE                  TO TPP-C-SEQ-COL
025600     MOVE CRIT-STEPS                     TO TPP-C-STEP-ROW
025700     MOVE ZERO                           TO TPP-C-EL-TOT
025800
025900     CALL 'X61TPP'   USING RPT-PARM TPP-C-IN TPP-C-OUT MR
026000              ON EXCEPTION PERFORM 9100-RAISE-TPP-CALL-ERROR
026010                              THRU 9100-RAISE-TPP-CALL-ERROR-EXIT
026100     END-CALL.
026150*
026160 4200-RUN-TPP-ALGORITHM-EXIT.
026170     EXIT.
026200*
026300 4300-OPEN-BITTING-LIST-REPORT.
026310     MOVE 'GENERICTOTALPOSITIONPROGRESSIONSERVICE'
026320                                          TO RPT-SOURCE
026330     MOVE CRIT-CUT-COUNT                 TO RPT-CUT-COUNT
026340     MOVE 'O'                            TO RPT-FUNCTION-CODE
026350
026360     CALL 'X61RPT'   USING RPT-PARM TPP-C-OUT MR
026370              ON EXCEPTION PERFORM 9200-RAISE-RPT-CALL-ERROR
026371                              THRU 9200-RAISE-RPT-CALL-ERROR-EXIT
026380     END-CALL.
026385*
026386 4300-OPEN-BITTING-LIST-REPORT-EXIT.
026387     EXIT.
026390*
026400 4400-CLOSE-BITTING-LIST-REPORT.
026500     MOVE 'C'                            TO RPT-FUNCTION-CODE
026600
026700     CALL 'X61RPT'   USING RPT-PARM TPP-C-OUT MR
026800              ON EXCEPTION PERFORM 9200-RAISE-RPT-CALL-ERROR
026810                              THRU 9200-RAISE-RPT-CALL-ERROR-EXIT
026900     END-CALL.
026950*
026960 4400-CLOSE-BITTING-LIST-REPORT-EXIT.
026970     EXIT.
027000*
027200* --- RUNTIME ERRORS ---
027300 9100-RAISE-TPP-CALL-ERROR.
027400     DISPLAY 'CALL EXCEPTION WHEN CALLING X61TPP'
027500     MOVE 16                             TO RETURN-CODE.
027550*
027560 9100-RAISE-TPP-CALL-ERROR-EXIT.
027570     EXIT.
027600*
027700 9200-RAISE-RPT-CALL-ERROR.
027800     DISPLAY 'CALL EXCEPTION WHEN CALLING X61RPT'
027900     MOVE 16                             TO RETURN-CODE.
027950*
027960 9200-RAISE-RPT-CALL-ERROR-EXIT.
027970     EXIT.
