000100* **++ TOTAL POSITION PROGRESSION CRITERIA RECORD
000200* one master-key system's validated progression inputs:
000300* master cuts, progression-steps matrix (R rows), progression
000400* sequence and the MACS/starting-depth pair that govern them
000500*
000600 01 CRIT-AREA.
000700   03 CRIT-MACS                 PIC 9(2)      VALUE ZERO.
000800   03 CRIT-STARTING-DEPTH       PIC 9(1)      VALUE ZERO.
000900   03 CRIT-CUT-COUNT            PIC 9(1)      VALUE ZERO.
001000   03 CRIT-STEP-ROWS            PIC 9(2) COMP VALUE ZERO.
001100   03 CRIT-MASTER-CUTS.
001200     05 CRIT-MASTER-CUT         PIC 9(2)
001300                                 OCCURS 7 TIMES VALUE ZERO.
001400   03 CRIT-SEQUENCE.
001500     05 CRIT-SEQ-COL            PIC 9(1)
001600                                 OCCURS 7 TIMES VALUE ZERO.
001700   03 CRIT-STEPS.
001800     05 CRIT-STEP-ROW           OCCURS 9 TIMES.
001900       10 CRIT-STEP-COL         PIC 9(2)
002000                                 OCCURS 7 TIMES VALUE ZERO.
002100   03 CRIT-VALID-FLAG           PIC X(1)      VALUE 'N'.
002200     88 CRIT-IS-VALID                         VALUE 'Y'.
002300     88 CRIT-NOT-VALID                        VALUE 'N'.
002400   03 FILLER                    PIC X(08)     VALUE SPACE.
