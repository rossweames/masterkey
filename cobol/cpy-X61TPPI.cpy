000100* **++ X61TPP recursion input area (current node)
000200 01 TPP-:X:-IN.
000300   03 TPP-:X:-NODE.
000400     05 TPP-:X:-LEVEL             PIC 9(1) COMP.
000500     05 TPP-:X:-CUT-COUNT         PIC 9(1) COMP.
000600     05 TPP-:X:-KEY.
000700       10 TPP-:X:-KEY-CUT         PIC 9(2)
000800                                  OCCURS 7 TIMES.
000900     05 TPP-:X:-PATH              PIC X(20).
001000   03 TPP-:X:-CRITERIA.
001100     05 TPP-:X:-MACS              PIC 9(2).
001200     05 TPP-:X:-STEP-ROWS         PIC 9(2) COMP.
001300     05 TPP-:X:-SEQ-COL           PIC 9(1)
001400                                  OCCURS 7 TIMES.
001500     05 TPP-:X:-STEP-ROW          OCCURS 9 TIMES.
001600       10 TPP-:X:-STEP-COL        PIC 9(2)
001700                                  OCCURS 7 TIMES.
001800     05 TPP-:X:-COL-ORDER         PIC 9(1) COMP
001900                                  OCCURS 7 TIMES.
