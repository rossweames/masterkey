000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61RPT.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MASTERKEY LOCK SHOP - KEY SYSTEMS ENGINEERING.
000600 DATE-WRITTEN.  08/14/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* X61RPT
001100* **++ Bitting List report writer: called once per node as the
001200* TPP tree walk produces it, in depth-first generation order -
001300* lays each node out as an indented outline, a new group-header
001400* line whenever LEVEL returns to 0 or 1 - then, on the closing
001500* call, a TOTAL-CHANGE-KEYS footer counting the leaf (KEY-type)
001600* nodes actually written.  RPT-FUNCTION-CODE tells this program
001700* which of the three calls (OPEN/WRITE/CLOSE) it is on; the
001800* BITRPT file and the running leaf count stay open across all
001900* of them for the run.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* 08/14/89 ALA  MI2471 - INITIAL VERSION.
002400* 03/06/90 ALA  MI2528 - KEY-CUTS BUILT BY REFERENCE
002500*               MODIFICATION INTO FIXED 3-BYTE SLOTS INSTEAD OF
002600*               A STRING.
002700* 01/23/99 DGN  MI2955 - Y2K SWEEP: NO DATE FIELDS IN THIS
002800*               PROGRAM, REVIEWED AND CLEARED, NO CHANGE MADE.
002900* 10/02/04 RFS  MI3162 - GROUP-HEADER TEXT NOW CARRIES THE
003000*               CALLING SERVICE'S NAME (GENERIC VS. RANDOM).
003100* 03/14/06 TMK  MI3190 - REWORKED TO A FUNCTION-CODE INTERFACE
003200*               (OPEN/WRITE/CLOSE) SO THE TPP WALK CAN HAND US
003300*               ONE NODE AT A TIME AS IT IS PRODUCED, INSTEAD OF
003400*               ONE FINISHED ELEMENT LIST AT THE END; A LARGE
003500*               PROGRESSION TREE WAS OVERRUNNING THE OLD LIST'S
003600*               TABLE SIZE.
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS RPT-TRACE-ON
004600            OFF STATUS IS RPT-TRACE-OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT BITRPT                    ASSIGN TO BITRPT
005100                                       FILE STATUS BITRPT-FS.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600 FD  BITRPT                           RECORDING F.
005700 01  BITRPT-REC.
005800   03 FILLER                   PIC X(80).
005900*
006000 WORKING-STORAGE SECTION.
006100*
006200 01 WK-LITERALS.
006300   03 WK-PGM-NAME              PIC X(8)      VALUE 'X61RPT'.
006400   03 WK-PGM-PARTS REDEFINES WK-PGM-NAME.
006500     05 WK-PGM-PREFIX          PIC X(3).
006600     05 WK-PGM-SUFFIX          PIC X(5).
006700   03 FILLER                   PIC X(72)     VALUE SPACE.
006800*
006900 01 LS-FILE-STATUSES.
007000   03 BITRPT-FS                PIC X(2)      VALUE SPACE.
007100     88 BITRPT-OK                            VALUE '00'.
007200   03 BITRPT-FS-N REDEFINES BITRPT-FS
007300                               PIC 9(2).
007400   03 FILLER                   PIC X(06)     VALUE SPACE.
007500*
007600 01 RPT-VARS.
007800   03 RPT-CUT-POS              PIC 9(2) COMP VALUE ZERO.
007900   03 RPT-CUT-POS-X REDEFINES RPT-CUT-POS
008000                               PIC X(2).
008100   03 RPT-CUT-DISP             PIC 9(2)      VALUE ZERO.
008300   03 FILLER                   PIC X(16)     VALUE SPACE.
008350*
008360 77 RPT-COL-IDX               PIC 9(1) COMP VALUE ZERO.
008370 77 RPT-LEAF-COUNT            PIC 9(7) COMP VALUE ZERO.
008400*
008500 COPY X61RPTL.
008600*
008700 LOCAL-STORAGE SECTION.
008800 01 LS-CALL-AREA.
008900   03 LS-CALL-COUNT            PIC 9(5) COMP VALUE ZERO.
009000   03 FILLER                   PIC X(4)      VALUE SPACE.
009100*
009200 LINKAGE SECTION.
009300 COPY X61RPTP.
009400 COPY X61TPPO REPLACING ==:X:== BY ==C==.
009500 COPY X61MCR.
009600*
009700 PROCEDURE DIVISION USING RPT-PARM
009800                          TPP-C-OUT
009900                          MR.
010000*
010100 1000-BEGIN.
010200     ADD 1                             TO LS-CALL-COUNT
010300     MOVE ZERO                         TO MR-RESULT
010400
010500     IF RPT-FN-OPEN
010600        PERFORM 2000-OPEN-REPORT
010610           THRU 2000-OPEN-REPORT-EXIT
010700     ELSE
010800        IF RPT-FN-WRITE
010900           PERFORM 3000-WRITE-ONE-ELEMENT
010910              THRU 3000-WRITE-ONE-ELEMENT-EXIT
011000        ELSE
011100           IF RPT-FN-CLOSE
011200              PERFORM 4000-CLOSE-REPORT
011210                 THRU 4000-CLOSE-REPORT-EXIT
011300           ELSE
011400              PERFORM 9000-RAISE-FUNCTION-ERROR
011410                 THRU 9000-RAISE-FUNCTION-ERROR-EXIT
011500           END-IF
011600        END-IF
011700     END-IF.
011800
011900 1000-BEGIN-EXIT.
012000     GOBACK.
012100*
012200 2000-OPEN-REPORT.
012300     OPEN OUTPUT BITRPT
012400     IF NOT BITRPT-OK
012500        PERFORM 9100-RAISE-OPEN-ERROR
012510           THRU 9100-RAISE-OPEN-ERROR-EXIT
012600     ELSE
012700        MOVE ZERO                      TO RPT-LEAF-COUNT
012800     END-IF.
012850*
012860 2000-OPEN-REPORT-EXIT.
012870     EXIT.
012900*
013000 3000-WRITE-ONE-ELEMENT.
013100     IF TPP-C-EL-LEVEL < 2
013200        PERFORM 3100-WRITE-GROUP-HEADER
013210           THRU 3100-WRITE-GROUP-HEADER-EXIT
013300     END-IF
013400
013500     IF MR-RESULT EQUAL ZERO
013600        PERFORM 3200-WRITE-DETAIL-LINE
013610           THRU 3200-WRITE-DETAIL-LINE-EXIT
013700     END-IF
013800
013900     IF MR-RESULT EQUAL ZERO
014000     AND TPP-C-EL-TYPE EQUAL 'KEY'
014100        ADD 1                          TO RPT-LEAF-COUNT
014200     END-IF.
014250*
014260 3000-WRITE-ONE-ELEMENT-EXIT.
014270     EXIT.
014300*
014400 3100-WRITE-GROUP-HEADER.
014500     MOVE SPACE                        TO BITRPT-LINE
014600
014700     IF TPP-C-EL-LEVEL EQUAL ZERO
014800        STRING 'MASTERKEY BITTING LIST - ' DELIMITED BY SIZE
014900               RPT-SOURCE                  DELIMITED BY SPACE
015000          INTO BRH-TEXT
015100     ELSE
015200        MOVE 'SUB-MASTER GROUP'          TO BRH-TEXT
015300     END-IF
015400
015500     WRITE BITRPT-REC                  FROM BITRPT-HDR-LINE
015600     IF NOT BITRPT-OK
015700        PERFORM 9200-RAISE-WRITE-ERROR
015710           THRU 9200-RAISE-WRITE-ERROR-EXIT
015800     END-IF.
015850*
015860 3100-WRITE-GROUP-HEADER-EXIT.
015870     EXIT.
015900*
016000 3200-WRITE-DETAIL-LINE.
016100     MOVE SPACE                        TO BITRPT-LINE
016200     MOVE TPP-C-EL-LEVEL               TO BRL-LEVEL
016300     MOVE TPP-C-EL-TYPE                TO BRL-NODE-TYPE
016400     MOVE TPP-C-EL-MACS-FLAG           TO BRL-MACS-FLAG
016500
016600     MOVE SPACE                        TO BRL-KEY-CUTS
016700     MOVE 1                            TO RPT-COL-IDX
016800     PERFORM 3210-APPEND-ONE-CUT
016810        THRU 3210-APPEND-ONE-CUT-EXIT
016900        UNTIL RPT-COL-IDX > RPT-CUT-COUNT
017000
017100     WRITE BITRPT-REC                  FROM BITRPT-LINE
017200     IF NOT BITRPT-OK
017300        PERFORM 9200-RAISE-WRITE-ERROR
017310           THRU 9200-RAISE-WRITE-ERROR-EXIT
017400     END-IF.
017450*
017460 3200-WRITE-DETAIL-LINE-EXIT.
017470     EXIT.
017500*
017600 3210-APPEND-ONE-CUT.
017700     COMPUTE RPT-CUT-POS = (RPT-COL-IDX - 1) * 3 + 1
017800     MOVE TPP-C-EL-CUT (RPT-COL-IDX)   TO RPT-CUT-DISP
017900     MOVE RPT-CUT-DISP
018000                    TO BRL-KEY-CUTS (RPT-CUT-POS : 2)
018100
018200     ADD 1                             TO RPT-COL-IDX.
018250*
018260 3210-APPEND-ONE-CUT-EXIT.
018270     EXIT.
018300*
018400 4000-CLOSE-REPORT.
018500     PERFORM 4100-WRITE-TOTAL-LINE
018510        THRU 4100-WRITE-TOTAL-LINE-EXIT
018600
018700     CLOSE BITRPT
018800     IF NOT BITRPT-OK
018900        PERFORM 9300-RAISE-CLOSE-ERROR
018910           THRU 9300-RAISE-CLOSE-ERROR-EXIT
019000     END-IF.
019050*
019060 4000-CLOSE-REPORT-EXIT.
019070     EXIT.
019100*
019200 4100-WRITE-TOTAL-LINE.
019300     MOVE SPACE                        TO BITRPT-LINE
019400     MOVE RPT-LEAF-COUNT               TO BRT-TOTAL-KEYS
019500     WRITE BITRPT-REC                  FROM BITRPT-TOTAL-LINE
019600     IF NOT BITRPT-OK
019700        PERFORM 9200-RAISE-WRITE-ERROR
019710           THRU 9200-RAISE-WRITE-ERROR-EXIT
019800     END-IF.
019850*
019860 4100-WRITE-TOTAL-LINE-EXIT.
019870     EXIT.
019900*
020000* --- RUNTIME ERRORS ---
020100 9100-RAISE-OPEN-ERROR.
020200     MOVE 50                           TO MR-RESULT.
020300     MOVE 'BITRPT open error'          TO MR-DESCRIPTION.
020400     MOVE BITRPT-FS                    TO MR-POSITION.
020450*
020460 9100-RAISE-OPEN-ERROR-EXIT.
020470     EXIT.
020500*
020600 9200-RAISE-WRITE-ERROR.
020700     MOVE 51                           TO MR-RESULT.
020800     MOVE 'BITRPT write error'         TO MR-DESCRIPTION.
020900     MOVE BITRPT-FS                    TO MR-POSITION.
020950*
020960 9200-RAISE-WRITE-ERROR-EXIT.
020970     EXIT.
021000*
021100 9300-RAISE-CLOSE-ERROR.
021200     MOVE 52                           TO MR-RESULT.
021300     MOVE 'BITRPT close error'         TO MR-DESCRIPTION.
021400     MOVE BITRPT-FS                    TO MR-POSITION.
021450*
021460 9300-RAISE-CLOSE-ERROR-EXIT.
021470     EXIT.
021500*
021600 9000-RAISE-FUNCTION-ERROR.
021700     MOVE 53                           TO MR-RESULT.
021800     MOVE 'invalid RPT-FUNCTION-CODE'  TO MR-DESCRIPTION.
021850*
021860 9000-RAISE-FUNCTION-ERROR-EXIT.
021870     EXIT.
