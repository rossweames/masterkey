000100* **++ CONFIGURATION CAPABILITY-CHECK AREA
000200* CFG-CAPABILITY reports whether the required attribute list was
000300* fully, partly, or not at all satisfied by what was supplied.
000400*
000500 01 CFG-GATE-AREA.
000600   03 CFG-CAPABILITY            PIC 9(1)      VALUE ZERO.
000700     88 CFG-CAPABILITY-NO                     VALUE 0.
000800     88 CFG-CAPABILITY-MAYBE                  VALUE 1.
000900     88 CFG-CAPABILITY-YES                    VALUE 2.
001000   03 CFG-REQUIRED-TOT          PIC 9(2) COMP VALUE ZERO.
001100   03 CFG-REQUIRED-TB.
001200     05 CFG-REQUIRED-NAME       PIC X(24)
001300                                 OCCURS 10 TIMES VALUE SPACE.
001400   03 CFG-SUPPLIED-TOT          PIC 9(2) COMP VALUE ZERO.
001500   03 CFG-SUPPLIED-TB.
001600     05 CFG-SUPPLIED-NAME       PIC X(24)
001700                                 OCCURS 10 TIMES VALUE SPACE.
001800   03 CFG-IGNORED-TOT           PIC 9(2) COMP VALUE ZERO.
001900   03 CFG-IGNORED-TB.
002000     05 CFG-IGNORED-NAME        PIC X(24)
002100                                 OCCURS 10 TIMES VALUE SPACE.
002200   03 FILLER                    PIC X(04)     VALUE SPACE.
