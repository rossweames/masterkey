000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61DTS01.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MASTERKEY LOCK SHOP - KEY SYSTEMS ENGINEERING.
000600 DATE-WRITTEN.  07/10/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* X61DTS01 - Test suite X61CRI
001100* MI2457.MASTERKEY.TPP.XUNIT
001200* **++ regression driver for the Progression Criteria validator:
001300* reads one test case per TCIN record (a criteria record plus
001400* the expected MR-RESULT), builds CRIT-AREA from it, calls
001500* X61CRI and compares the actual result against expected.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 07/10/89 ALA  MI2458 - INITIAL VERSION, ONE TEST CASE PER
002000*               TCIN RECORD AGAINST THE CRITERIA VALIDATOR.
002100* 02/19/90 ALA  MI2519 - EXPANDED TEST CASE RECORD TO CARRY THE
002200*               FULL SEVEN-ROW STEP MATRIX.
002300* 01/24/99 DGN  MI2955 - Y2K SWEEP: NO DATE FIELDS IN THIS
002400*               PROGRAM, REVIEWED AND CLEARED, NO CHANGE MADE.
002500* 10/05/04 RFS  MI3162 - RAISED MAX CUT COUNT/STEP ROWS TO 7/9
002600*               TO MATCH THE NEW SEVEN-PIN CYLINDER LINE.
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900*
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.    IBM-370.
003200 OBJECT-COMPUTER.    IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS DTS-TRACE-ON
003600            OFF STATUS IS DTS-TRACE-OFF.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TCIN                      ASSIGN TO TCIN
004100                                       FILE STATUS TCIN-FS.
004200**
004300 DATA DIVISION.
004400*
004500 FILE SECTION.
004600 FD  TCIN                             RECORDING F.
004700 01  TCIN-REC.
004800   03 TCIN-DESCRIPTION         PIC X(40).
004900   03 FILLER                   PIC X(1).
005000   03 TCIN-PARMS.
005100     05 TCIN-MACS              PIC 9(2).
005200     05 TCIN-STARTING-DEPTH    PIC 9(1).
005300     05 TCIN-CUT-COUNT         PIC 9(1).
005400     05 TCIN-STEP-ROWS         PIC 9(2).
005500   03 TCIN-MASTER-CUTS.
005600     05 TCIN-MASTER-CUT        PIC 9(2)
005700                                OCCURS 7 TIMES.
005800   03 TCIN-SEQUENCE.
005900     05 TCIN-SEQ-COL           PIC 9(1)
006000                                OCCURS 7 TIMES.
006100   03 TCIN-STEPS.
006200     05 TCIN-STEP-ROW          OCCURS 9 TIMES.
006300       10 TCIN-STEP-COL        PIC 9(2)
006400                                OCCURS 7 TIMES.
006500   03 TCIN-EXPECTED-CHECK      PIC X(1).
006600     88 TCIN-EXPECTED-EQUAL                   VALUE '='.
006700     88 TCIN-EXPECTED-NOT-EQUAL               VALUE '!'.
006800   03 TCIN-EXPECTED-RESULT     PIC 9(2).
006900   03 FILLER                   PIC X(53).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300 01 WK-LITERALS.
007400   03 WK-PGM-NAME              PIC X(8)      VALUE 'X61CRI'.
007500   03 WK-PGM-PARTS REDEFINES WK-PGM-NAME.
007600     05 WK-PGM-PREFIX          PIC X(3).
007700     05 WK-PGM-SUFFIX          PIC X(5).
007800   03 FILLER                   PIC X(72)     VALUE SPACE.
007900*
008000 LOCAL-STORAGE SECTION.
008050 77 LS-TEST-CASE-SWITCH        PIC X          VALUE SPACE.
008200   88 TEST-CASE-PASSED                        VALUE 'P'.
008300   88 TEST-CASE-FAILED                        VALUE 'F'.
008350*
008360 77 TEST-CASE-CTR              PIC S9(9) COMP VALUE ZERO.
008400*
008500 01 LS-COUNTERS.
008700   03 TEST-CASE-PASSED-CTR     PIC S9(9) COMP VALUE ZERO.
008800   03 TEST-CASE-FAILED-CTR     PIC S9(9) COMP VALUE ZERO.
008810   03 FILLER                   PIC X(08)      VALUE SPACE.
008900*
009000 01 LS-FILE-STATUSES.
009100   03 TCIN-FS                  PIC X(2)      VALUE SPACE.
009200     88 TCIN-OK                              VALUE '00'.
009300     88 TCIN-EOF                             VALUE '10'.
009400   03 TCIN-FS-N REDEFINES TCIN-FS
009500                               PIC 9(2).
009600   03 FILLER                   PIC X(06)     VALUE SPACE.
009700*
009800 01 LS-CALL-AREA.
009900   03 LS-CALL-COUNT            PIC 9(5) COMP VALUE ZERO.
010000   03 LS-CALL-DISPLAY REDEFINES LS-CALL-COUNT
010100                               PIC 9(5).
010200*
010300 COPY X61CRIT.
010400 COPY X61MCR.
010500*
010600 PROCEDURE DIVISION.
010700*
010800 1000-MAIN.
010900     DISPLAY ' ************* X61DTS01 START *************'
011000
011100     PERFORM 2000-OPEN-TEST-CASES-FILE
011110        THRU 2000-OPEN-TEST-CASES-FILE-EXIT
011200     PERFORM 2100-READ-TEST-CASES-FILE
011210        THRU 2100-READ-TEST-CASES-FILE-EXIT
011300
011400     PERFORM 3000-RUN-ONE-TEST-CASE
011410        THRU 3000-RUN-ONE-TEST-CASE-EXIT
011500        UNTIL TCIN-EOF
011600
011700     PERFORM 2200-CLOSE-TEST-CASES-FILE
011710        THRU 2200-CLOSE-TEST-CASES-FILE-EXIT
011800
011900     PERFORM 5000-SHOW-STATISTICS
011910        THRU 5000-SHOW-STATISTICS-EXIT
012000
012100     DISPLAY ' ************** X61DTS01 END **************'
012200
012300     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
012400        MOVE 12                          TO RETURN-CODE
012500     END-IF
012600
012700     GOBACK.
012800*
012900 2000-OPEN-TEST-CASES-FILE.
013000     OPEN INPUT TCIN
013100
013200     IF NOT TCIN-OK
013300        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
013400        PERFORM 9000-RAISE-ERROR
013410           THRU 9000-RAISE-ERROR-EXIT
013500     END-IF.
013550*
013560 2000-OPEN-TEST-CASES-FILE-EXIT.
013570     EXIT.
013600*
013700 2100-READ-TEST-CASES-FILE.
013800     READ TCIN
013900
014000     IF NOT TCIN-OK AND NOT TCIN-EOF
014100        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
014200        PERFORM 9000-RAISE-ERROR
014210           THRU 9000-RAISE-ERROR-EXIT
014300     END-IF.
014350*
014360 2100-READ-TEST-CASES-FILE-EXIT.
014370     EXIT.
014400*
014500 2200-CLOSE-TEST-CASES-FILE.
014600     CLOSE TCIN
014700
014800     IF NOT TCIN-OK
014900        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
015000        PERFORM 9000-RAISE-ERROR
015010           THRU 9000-RAISE-ERROR-EXIT
015100     END-IF.
015150*
015160 2200-CLOSE-TEST-CASES-FILE-EXIT.
015170     EXIT.
015200*
015300 3000-RUN-ONE-TEST-CASE.
015400     PERFORM 3100-EXECUTE-TEST-CASE
015410        THRU 3100-EXECUTE-TEST-CASE-EXIT
015500     PERFORM 2100-READ-TEST-CASES-FILE
015510        THRU 2100-READ-TEST-CASES-FILE-EXIT.
015550*
015560 3000-RUN-ONE-TEST-CASE-EXIT.
015570     EXIT.
015600*
015700 3100-EXECUTE-TEST-CASE.
015800     ADD 1                               TO TEST-CASE-CTR
015900     ADD 1                               TO LS-CALL-COUNT
016000
016100     PERFORM 3200-SET-TEST-CASE-INPUT
016110        THRU 3200-SET-TEST-CASE-INPUT-EXIT
016200
016300     CALL WK-PGM-NAME       USING CRIT-AREA MR
016400              ON EXCEPTION PERFORM 9100-RAISE-CALL-ERROR
016410                              THRU 9100-RAISE-CALL-ERROR-EXIT
016500          NOT ON EXCEPTION PERFORM 4000-TEST-CASE-CHECK
016510                              THRU 4000-TEST-CASE-CHECK-EXIT
016600     END-CALL.
016650*
016660 3100-EXECUTE-TEST-CASE-EXIT.
016670     EXIT.
016700*
016800 3200-SET-TEST-CASE-INPUT.
016900     INITIALIZE CRIT-AREA
017000
017100     MOVE TCIN-MACS                      TO CRIT-MACS
017200     MOVE TCIN-STARTING-DEPTH            TO CRIT-STARTING-DEPTH
017300     MOVE TCIN-CUT-COUNT                 TO CRIT-CUT-COUNT
017400     MOVE TCIN-STEP-ROWS                 TO CRIT-STEP-ROWS
017500     MOVE TCIN-MASTER-CUTS               TO CRIT-MASTER-CUTS
017600     MOVE TCIN-SEQUENCE                  TO CRIT-SEQUENCE
017700     MOVE TCIN-STEPS                     TO CRIT-STEPS.
017750*
017760 3200-SET-TEST-CASE-INPUT-EXIT.
017770     EXIT.
017800*
017900 4000-TEST-CASE-CHECK.
018000     SET TEST-CASE-FAILED                TO TRUE
018100
018200     EVALUATE TRUE
018300        WHEN TCIN-EXPECTED-EQUAL
018400           IF MR-RESULT EQUAL TCIN-EXPECTED-RESULT
018500              SET TEST-CASE-PASSED        TO TRUE
018600           END-IF
018700        WHEN TCIN-EXPECTED-NOT-EQUAL
018800           IF MR-RESULT NOT EQUAL TCIN-EXPECTED-RESULT
018900              SET TEST-CASE-PASSED        TO TRUE
019000           END-IF
019100     END-EVALUATE
019200
019300     PERFORM 4100-SHOW-TEST-CASE-RESULT
019310        THRU 4100-SHOW-TEST-CASE-RESULT-EXIT.
019350*
019360 4000-TEST-CASE-CHECK-EXIT.
019370     EXIT.
019400*
019500 4100-SHOW-TEST-CASE-RESULT.
019600     IF TEST-CASE-PASSED
019700        ADD 1                            TO TEST-CASE-PASSED-CTR
019800        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
019900     ELSE
020000        ADD 1                            TO TEST-CASE-FAILED-CTR
020100        DISPLAY ' '
020200        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
020300        DISPLAY TCIN-DESCRIPTION
020400                ' - EXPECTED ' TCIN-EXPECTED-CHECK
020500                ' ' TCIN-EXPECTED-RESULT
020600                ' - ACTUAL: ' MR-RESULT
020700        IF MR-RESULT NOT EQUAL ZERO
020800           DISPLAY 'DESCRIPTION: ' MR-DESCRIPTION
020900        END-IF
021000        DISPLAY ' '
021100     END-IF.
021150*
021160 4100-SHOW-TEST-CASE-RESULT-EXIT.
021170     EXIT.
021200*
021300 5000-SHOW-STATISTICS.
021400     DISPLAY ' '
021500     DISPLAY '************* TEST SUITE RECAP *************'
021600     DISPLAY '* TEST CASES: ' TEST-CASE-CTR
021700     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR
021800     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR
021900     DISPLAY '*********************************************'
022000     DISPLAY ' '.
022050*
022060 5000-SHOW-STATISTICS-EXIT.
022070     EXIT.
022100*
022200 9100-RAISE-CALL-ERROR.
022300     DISPLAY 'CALL EXCEPTION WHEN CALLING ' WK-PGM-NAME
022400     PERFORM 9000-RAISE-ERROR
022410        THRU 9000-RAISE-ERROR-EXIT.
022450*
022460 9100-RAISE-CALL-ERROR-EXIT.
022470     EXIT.
022500*
022600 9000-RAISE-ERROR.
022700     MOVE 8                              TO RETURN-CODE
022800     GOBACK.
022850*
022860 9000-RAISE-ERROR-EXIT.
022870     EXIT.
