000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61RND.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MASTERKEY LOCK SHOP - KEY SYSTEMS ENGINEERING.
000600 DATE-WRITTEN.  06/12/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* X61RND
001100* **++ RandomGenericTotalPositionProgressionService: reads a
001200* Random-Criteria-Generator Parameters record (cut count, depth
001300* count, starting depth, double-step flag, MACS) off RNDPARM and
001400* synthesizes a self-consistent master key, progression-steps
001500* matrix and progression sequence, then drives the same TPP tree
001600* walk and bitting-list report as the explicit-input adapter.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* 06/12/89 ALA  MI2460 - INITIAL VERSION FOR THE RANDOM-INPUT
002100*               PROGRESSION SERVICE, RNDPARM PARAMETER RECORD.
002200* 04/11/91 ALA  MI2601 - MASTER-CUT WINDOW CLIPPED TO THE VALID
002300*               DEPTH RANGE BEFORE THE ADJACENT CUT IS DRAWN, SO
002400*               MACS CANNOT BE VIOLATED BY CONSTRUCTION.
002500* 09/03/94 DGN  MI2778 - CANDIDATE LIST SHUFFLE REWRITTEN AS A
002600*               FISHER-YATES WALK, DROPPING THE OLD REJECTION-
002700*               SAMPLING LOOP THAT COULD SPIN ON A SMALL RANGE.
002800* 01/24/99 DGN  MI2955 - Y2K SWEEP: NO DATE FIELDS IN THIS
002900*               PROGRAM, REVIEWED AND CLEARED, NO CHANGE MADE.
003000* 10/05/04 RFS  MI3162 - RAISED MAX CUT COUNT/DEPTH COUNT TO 7/10
003100*               TO MATCH THE NEW SEVEN-PIN CYLINDER LINE.
003120* 03/14/06 TMK  MI3191 - X61TPP/X61RPT NOW TAKE RPT-PARM AS AN
003130*               ADDED CALL PARAMETER; SPLIT WRITE-BITTING-LIST-
003140*               REPORT INTO OPEN-BITTING-LIST-REPORT/CLOSE-
003150*               BITTING-LIST-REPORT AROUND THE TPP CALL TO MATCH
003160*               X61RPT'S NEW OPEN/WRITE/CLOSE FUNCTION CODES.
003170* 03/22/06 TMK  MI3197 - RNDPARM RECORD NOW COMES FROM COPYBOOK
003180*               X61RNDP (RNDP-AREA) INSTEAD OF AN AD HOC FD
003190*               LAYOUT KEPT ONLY IN THIS PROGRAM; BRINGS US IN
003200*               LINE WITH THE OTHER SHARED PARAMETER RECORDS.
003210*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS RND-TRACE-ON
004100            OFF STATUS IS RND-TRACE-OFF.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RNDPARM                   ASSIGN TO RNDPARM
004600                                       FILE STATUS RNDPARM-FS.
004700*
004800 DATA DIVISION.
004900*
005000 FILE SECTION.
005100 FD  RNDPARM                          RECORDING F.
005200 COPY X61RNDP.
005900*
006000 WORKING-STORAGE SECTION.
006100*
006200 01 WK-LITERALS.
006300   03 WK-PGM-NAME              PIC X(8)      VALUE 'X61RND'.
006400   03 WK-PGM-PARTS REDEFINES WK-PGM-NAME.
006500     05 WK-PGM-PREFIX          PIC X(3).
006600     05 WK-PGM-SUFFIX          PIC X(5).
006700   03 FILLER                   PIC X(72)     VALUE SPACE.
006800*
006900 01 LS-FILE-STATUSES.
007000   03 RNDPARM-FS               PIC X(2)      VALUE SPACE.
007100     88 RNDPARM-OK                           VALUE '00'.
007200     88 RNDPARM-EOF                          VALUE '10'.
007300   03 RNDPARM-FS-N REDEFINES RNDPARM-FS
007400                               PIC 9(2).
007500   03 FILLER                   PIC X(06)     VALUE SPACE.
007600*
007700 77 WK-PARM-VALID-FLAG         PIC X(1)      VALUE 'N'.
007800   88 WK-PARM-IS-VALID                       VALUE 'Y'.
007900   88 WK-PARM-NOT-VALID                      VALUE 'N'.
008000*
008100 01 WK-DEPTH-RANGE.
008200   03 WK-LOW-DEPTH             PIC 9(2) COMP VALUE ZERO.
008300   03 WK-HIGH-DEPTH            PIC 9(2) COMP VALUE ZERO.
008400   03 WK-WINDOW-LOW            PIC 9(2) COMP VALUE ZERO.
008500   03 WK-WINDOW-HIGH           PIC 9(2) COMP VALUE ZERO.
008600   03 WK-ROW-COUNT             PIC 9(2) COMP VALUE ZERO.
008700*
008800 01 WK-RANDOM-AREA.
008900   03 WK-SEED                  PIC 9(9) COMP VALUE 1.
009000   03 WK-SEED-TIME             PIC 9(8)      VALUE ZERO.
009100   03 WK-RANGE-SIZE            PIC 9(9) COMP VALUE ZERO.
009200   03 WK-QUOT-THROW            PIC 9(9) COMP VALUE ZERO.
009300   03 WK-RANDOM-VALUE          PIC 9(2) COMP VALUE ZERO.
009400   03 WK-RANDOM-DISP REDEFINES WK-RANDOM-VALUE
009500                               PIC 9(2).
009600*
009700 01 CANDIDATE-AREA.
009800   03 CAND-TOT                 PIC 9(2) COMP VALUE ZERO.
009900   03 CAND-VALUE               PIC 9(2) COMP
010000                                OCCURS 9 TIMES VALUE ZERO.
010100   03 CAND-SWAP-VALUE          PIC 9(2) COMP VALUE ZERO.
010200*
010300 01 SEQUENCE-WORK-AREA.
010400   03 SEQ-WORK-VALUE           PIC 9(1) COMP
010500                                OCCURS 7 TIMES VALUE ZERO.
010600   03 SEQ-SWAP-VALUE           PIC 9(1) COMP VALUE ZERO.
010700*
010800 01 SYNTH-VARS.
010900   03 CUT-IDX                  PIC 9(2) COMP VALUE ZERO.
011100   03 CAND-IDX                 PIC 9(2) COMP VALUE ZERO.
011200   03 PICK-IDX                 PIC 9(2) COMP VALUE ZERO.
011300   03 WK-CAND-DEPTH            PIC 9(2) COMP VALUE ZERO.
011400   03 WK-PARITY-A              PIC 9(1) COMP VALUE ZERO.
011500   03 WK-PARITY-B              PIC 9(1) COMP VALUE ZERO.
011600   03 WK-PARITY-QUOT           PIC 9(2) COMP VALUE ZERO.
011700   03 FILLER                   PIC X(04)     VALUE SPACE.
011750*
011760 77 ROW-IDX                    PIC 9(2) COMP VALUE ZERO.
011800*
011900 COPY X61CRIT.
012000 COPY X61CFGP.
012100 COPY X61RPTP.
012200 COPY X61TPPI REPLACING ==:X:== BY ==C==.
012300 COPY X61TPPO REPLACING ==:X:== BY ==C==.
012400 COPY X61MCR.
012500*
012600 PROCEDURE DIVISION.
012700*
012800 1000-MAIN.
012900     DISPLAY ' ************** X61RND START **************'
013000
013100     PERFORM 2000-OPEN-PARAMETER-FILE
013110        THRU 2000-OPEN-PARAMETER-FILE-EXIT
013200     PERFORM 2100-READ-PARAMETER-RECORD
013210        THRU 2100-READ-PARAMETER-RECORD-EXIT
013300
013400     IF NOT RNDPARM-EOF
013500        PERFORM 2300-VALIDATE-PARAMETER-RANGES
013510           THRU 2300-VALIDATE-PARAMETER-RANGES-EXIT
013600
013700        IF WK-PARM-IS-VALID
013800           PERFORM 2400-ACCEPT-RANDOM-SEED
013810              THRU 2400-ACCEPT-RANDOM-SEED-EXIT
013900           PERFORM 2500-COMPUTE-DEPTH-RANGE
013910              THRU 2500-COMPUTE-DEPTH-RANGE-EXIT
014000           PERFORM 3000-SYNTHESIZE-MASTER-CUTS
014010              THRU 3000-SYNTHESIZE-MASTER-CUTS-EXIT
014100           PERFORM 3100-SYNTHESIZE-PROGRESSION-STEPS
014110              THRU 3100-SYNTHESIZE-PROGRESSION-STEPS-EXIT
014200           PERFORM 3200-SYNTHESIZE-PROGRESSION-SEQUENCE
014210              THRU 3200-SYNTHESIZE-PROGRESSION-SEQUENCE-EXIT
014300           PERFORM 4000-RUN-CONFIG-GATE
014310              THRU 4000-RUN-CONFIG-GATE-EXIT
014400
014500           IF CFG-CAPABILITY-NO
014600              DISPLAY 'CONFIGURATION REJECTED - CAPABILITY = NO'
014700              MOVE 8                   TO RETURN-CODE
014800           ELSE
014900              PERFORM 4100-VALIDATE-CRITERIA
014910                 THRU 4100-VALIDATE-CRITERIA-EXIT
015000
015100              IF CRIT-IS-VALID
015150                 PERFORM 4300-OPEN-BITTING-LIST-REPORT
015160                    THRU 4300-OPEN-BITTING-LIST-REPORT-EXIT
015200                 PERFORM 4200-RUN-TPP-ALGORITHM
015210                    THRU 4200-RUN-TPP-ALGORITHM-EXIT
015300                 PERFORM 4400-CLOSE-BITTING-LIST-REPORT
015310                    THRU 4400-CLOSE-BITTING-LIST-REPORT-EXIT
015400              ELSE
015500                 DISPLAY 'CRITERIA VALIDATION FAILED - '
015600                         MR-DESCRIPTION
015700                 MOVE 8                TO RETURN-CODE
015800              END-IF
015900           END-IF
016000        ELSE
016100           DISPLAY 'RANDOM-CRITERIA-GENERATOR PARAMETERS '
016200                   'OUT OF RANGE'
016300           MOVE 8                      TO RETURN-CODE
016400        END-IF
016500     ELSE
016600        DISPLAY 'NO PARAMETER RECORD ON RNDPARM'
016700     END-IF
016800
016900     PERFORM 2200-CLOSE-PARAMETER-FILE
016910        THRU 2200-CLOSE-PARAMETER-FILE-EXIT
017000
017100     DISPLAY ' *************** X61RND END ***************'
017200
017300     GOBACK.
017400*
017500 2000-OPEN-PARAMETER-FILE.
017600     OPEN INPUT RNDPARM
017700     IF NOT RNDPARM-OK
017800        DISPLAY 'RNDPARM OPEN ERROR - FS: ' RNDPARM-FS
017900        MOVE 16                         TO RETURN-CODE
018000     END-IF.
018050*
018060 2000-OPEN-PARAMETER-FILE-EXIT.
018070     EXIT.
018100*
018200 2100-READ-PARAMETER-RECORD.
018300     READ RNDPARM
018400     IF NOT RNDPARM-OK AND NOT RNDPARM-EOF
018500        DISPLAY 'RNDPARM READ ERROR - FS: ' RNDPARM-FS
018600        MOVE 16                         TO RETURN-CODE
018700        SET RNDPARM-EOF                 TO TRUE
018800     END-IF.
018850*
018860 2100-READ-PARAMETER-RECORD-EXIT.
018870     EXIT.
018900*
019000 2200-CLOSE-PARAMETER-FILE.
019100     CLOSE RNDPARM
019200     IF NOT RNDPARM-OK
019300        DISPLAY 'RNDPARM CLOSE ERROR - FS: ' RNDPARM-FS
019400     END-IF.
019450*
019460 2200-CLOSE-PARAMETER-FILE-EXIT.
019470     EXIT.
019500*
019600 2300-VALIDATE-PARAMETER-RANGES.
019700     SET WK-PARM-IS-VALID               TO TRUE
019800
019900     IF RNDP-CUT-COUNT < 3 OR > 7
020000        SET WK-PARM-NOT-VALID            TO TRUE
020100     END-IF
020200
020300     IF RNDP-DEPTH-COUNT < 3 OR > 10
020400        SET WK-PARM-NOT-VALID            TO TRUE
020500     END-IF
020600
020700     IF RNDP-STARTING-DEPTH < 0 OR > 1
020800        SET WK-PARM-NOT-VALID            TO TRUE
020900     END-IF
021000
021100     IF RNDP-MACS < 1 OR > 10
021200        SET WK-PARM-NOT-VALID            TO TRUE
021300     END-IF
021400
021500     IF RNDP-DOUBLE-STEP EQUAL 'Y'
021600        IF RNDP-DEPTH-COUNT < 4
021700           SET WK-PARM-NOT-VALID         TO TRUE
021800        END-IF
021900        DIVIDE RNDP-DEPTH-COUNT BY 2
022000           GIVING WK-LOW-DEPTH
022100           REMAINDER WK-HIGH-DEPTH
022200        IF WK-HIGH-DEPTH NOT EQUAL ZERO
022300           SET WK-PARM-NOT-VALID         TO TRUE
022400        END-IF
022500     END-IF
022600
022700     IF RNDP-DOUBLE-STEP NOT EQUAL 'Y'
022800     AND RNDP-DOUBLE-STEP NOT EQUAL 'N'
022900        SET WK-PARM-NOT-VALID            TO TRUE
023000     END-IF.
023050*
023060 2300-VALIDATE-PARAMETER-RANGES-EXIT.
023070     EXIT.
023100*
023200 2400-ACCEPT-RANDOM-SEED.
023300     ACCEPT WK-SEED-TIME FROM TIME
023400     COMPUTE WK-SEED = WK-SEED-TIME + 1.
023450*
023460 2400-ACCEPT-RANDOM-SEED-EXIT.
023470     EXIT.
023500*
023600 2500-COMPUTE-DEPTH-RANGE.
023700     MOVE RNDP-STARTING-DEPTH           TO WK-LOW-DEPTH
023800     COMPUTE WK-HIGH-DEPTH =
023900             RNDP-DEPTH-COUNT + RNDP-STARTING-DEPTH - 1.
023950*
023960 2500-COMPUTE-DEPTH-RANGE-EXIT.
023970     EXIT.
024000*
024100* --- LINEAR CONGRUENTIAL PSEUDO-RANDOM GENERATOR ---
024200* no FUNCTION RANDOM on this compiler level; the seed is walked
024300* forward one step per call, then reduced to the caller's
024400* window [WK-WINDOW-LOW, WK-WINDOW-HIGH] by DIVIDE ... REMAINDER
024500 2600-NEXT-RANDOM-IN-WINDOW.
024600     COMPUTE WK-SEED = (WK-SEED * 131 + 12345)
024700     DIVIDE WK-SEED BY 99991
024800             GIVING WK-QUOT-THROW
024900             REMAINDER WK-SEED
025000
025100     COMPUTE WK-RANGE-SIZE =
025200             WK-WINDOW-HIGH - WK-WINDOW-LOW + 1
025300     DIVIDE WK-SEED BY WK-RANGE-SIZE
025400             GIVING WK-QUOT-THROW
025500             REMAINDER WK-RANDOM-VALUE
025600     ADD WK-WINDOW-LOW                   TO WK-RANDOM-VALUE.
025650*
025660 2600-NEXT-RANDOM-IN-WINDOW-EXIT.
025670     EXIT.
025700*
025800 3000-SYNTHESIZE-MASTER-CUTS.
025900     MOVE RNDP-CUT-COUNT                 TO CRIT-CUT-COUNT
026000     MOVE RNDP-MACS                      TO CRIT-MACS
026100     MOVE RNDP-STARTING-DEPTH            TO CRIT-STARTING-DEPTH
026200
026300     MOVE WK-LOW-DEPTH                    TO WK-WINDOW-LOW
026400     MOVE WK-HIGH-DEPTH                   TO WK-WINDOW-HIGH
026500     PERFORM 2600-NEXT-RANDOM-IN-WINDOW
026510        THRU 2600-NEXT-RANDOM-IN-WINDOW-EXIT
026600     MOVE WK-RANDOM-VALUE       TO CRIT-MASTER-CUT (1)
026700
026800     MOVE 2                               TO CUT-IDX
026900     PERFORM 3010-DRAW-ONE-ADJACENT-MASTER-CUT
026910        THRU 3010-DRAW-ONE-ADJACENT-MASTER-CUT-EXIT
027000        UNTIL CUT-IDX > RNDP-CUT-COUNT.
027050*
027060 3000-SYNTHESIZE-MASTER-CUTS-EXIT.
027070     EXIT.
027100*
027200 3010-DRAW-ONE-ADJACENT-MASTER-CUT.
027300     COMPUTE WK-WINDOW-LOW =
027400             CRIT-MASTER-CUT (CUT-IDX - 1) - RNDP-MACS
027500     COMPUTE WK-WINDOW-HIGH =
027600             CRIT-MASTER-CUT (CUT-IDX - 1) + RNDP-MACS
027700
027800     IF WK-WINDOW-LOW < WK-LOW-DEPTH
027900        MOVE WK-LOW-DEPTH                 TO WK-WINDOW-LOW
028000     END-IF
028100     IF WK-WINDOW-HIGH > WK-HIGH-DEPTH
028200        MOVE WK-HIGH-DEPTH                TO WK-WINDOW-HIGH
028300     END-IF
028400
028500     PERFORM 2600-NEXT-RANDOM-IN-WINDOW
028510        THRU 2600-NEXT-RANDOM-IN-WINDOW-EXIT
028600     MOVE WK-RANDOM-VALUE     TO CRIT-MASTER-CUT (CUT-IDX)
028700
028800     ADD 1                                TO CUT-IDX.
028850*
028860 3010-DRAW-ONE-ADJACENT-MASTER-CUT-EXIT.
028870     EXIT.
028900*
029000 3100-SYNTHESIZE-PROGRESSION-STEPS.
029100     IF RNDP-DOUBLE-STEP EQUAL 'Y'
029200        DIVIDE RNDP-DEPTH-COUNT BY 2 GIVING WK-ROW-COUNT
029300        SUBTRACT 1                        FROM WK-ROW-COUNT
029400     ELSE
029500        COMPUTE WK-ROW-COUNT = RNDP-DEPTH-COUNT - 1
029600     END-IF
029700     MOVE WK-ROW-COUNT                    TO CRIT-STEP-ROWS
029800
029900     MOVE 1                               TO CUT-IDX
030000     PERFORM 3110-SYNTHESIZE-ONE-COLUMN-STEPS
030010        THRU 3110-SYNTHESIZE-ONE-COLUMN-STEPS-EXIT
030100        UNTIL CUT-IDX > RNDP-CUT-COUNT.
030150*
030160 3100-SYNTHESIZE-PROGRESSION-STEPS-EXIT.
030170     EXIT.
030200*
030300 3110-SYNTHESIZE-ONE-COLUMN-STEPS.
030400     PERFORM 3120-BUILD-CANDIDATE-LIST-FOR-COLUMN
030410        THRU 3120-BUILD-CANDIDATE-LIST-FOR-COLUMN-EXIT
030500     PERFORM 3150-SHUFFLE-CANDIDATE-LIST
030510        THRU 3150-SHUFFLE-CANDIDATE-LIST-EXIT
030600
030700     MOVE 1                               TO ROW-IDX
030800     PERFORM 3170-STORE-ONE-STEP-ROW
030810        THRU 3170-STORE-ONE-STEP-ROW-EXIT
030900        UNTIL ROW-IDX > WK-ROW-COUNT
031000
031100     ADD 1                                TO CUT-IDX.
031150*
031160 3110-SYNTHESIZE-ONE-COLUMN-STEPS-EXIT.
031170     EXIT.
031200*
031300 3120-BUILD-CANDIDATE-LIST-FOR-COLUMN.
031400     MOVE ZERO                            TO CAND-TOT
031500     MOVE WK-LOW-DEPTH                    TO WK-CAND-DEPTH
031600     PERFORM 3130-TEST-ONE-CANDIDATE-DEPTH
031610        THRU 3130-TEST-ONE-CANDIDATE-DEPTH-EXIT
031700        UNTIL WK-CAND-DEPTH > WK-HIGH-DEPTH.
031750*
031760 3120-BUILD-CANDIDATE-LIST-FOR-COLUMN-EXIT.
031770     EXIT.
031800*
031900 3130-TEST-ONE-CANDIDATE-DEPTH.
032000     IF WK-CAND-DEPTH NOT EQUAL CRIT-MASTER-CUT (CUT-IDX)
032100        PERFORM 3140-TEST-CANDIDATE-PARITY
032110           THRU 3140-TEST-CANDIDATE-PARITY-EXIT
032200     END-IF
032300
032400     ADD 1                                TO WK-CAND-DEPTH.
032450*
032460 3130-TEST-ONE-CANDIDATE-DEPTH-EXIT.
032470     EXIT.
032500*
032600 3140-TEST-CANDIDATE-PARITY.
032700     IF RNDP-DOUBLE-STEP EQUAL 'Y'
032800        DIVIDE CRIT-MASTER-CUT (CUT-IDX) BY 2
032900           GIVING WK-PARITY-QUOT REMAINDER WK-PARITY-A
033000        DIVIDE WK-CAND-DEPTH BY 2
033100           GIVING WK-PARITY-QUOT REMAINDER WK-PARITY-B
033200        IF WK-PARITY-A NOT EQUAL WK-PARITY-B
033300           GO TO 3140-TEST-CANDIDATE-PARITY-EXIT
033400        END-IF
033500     END-IF
033600
033700     ADD 1                                TO CAND-TOT
033800     MOVE WK-CAND-DEPTH        TO CAND-VALUE (CAND-TOT).
033900*
034000 3140-TEST-CANDIDATE-PARITY-EXIT.
034100     EXIT.
034200*
034300 3150-SHUFFLE-CANDIDATE-LIST.
034400* Fisher-Yates walk from the last candidate down to the second
034500     MOVE CAND-TOT                        TO CAND-IDX
034600     PERFORM 3160-SHUFFLE-ONE-CANDIDATE-PAIR
034610        THRU 3160-SHUFFLE-ONE-CANDIDATE-PAIR-EXIT
034700        UNTIL CAND-IDX < 2.
034750*
034760 3150-SHUFFLE-CANDIDATE-LIST-EXIT.
034770     EXIT.
034800*
034900 3160-SHUFFLE-ONE-CANDIDATE-PAIR.
035000     MOVE 1                                TO WK-WINDOW-LOW
035100     MOVE CAND-IDX                        TO WK-WINDOW-HIGH
035200     PERFORM 2600-NEXT-RANDOM-IN-WINDOW
035210        THRU 2600-NEXT-RANDOM-IN-WINDOW-EXIT
035300     MOVE WK-RANDOM-VALUE                 TO PICK-IDX
035400
035500     MOVE CAND-VALUE (CAND-IDX)          TO CAND-SWAP-VALUE
035600     MOVE CAND-VALUE (PICK-IDX)          TO CAND-VALUE (CAND-IDX)
035700     MOVE CAND-SWAP-VALUE                TO CAND-VALUE (PICK-IDX)
035800
035900     SUBTRACT 1                           FROM CAND-IDX.
035950*
035960 3160-SHUFFLE-ONE-CANDIDATE-PAIR-EXIT.
035970     EXIT.
036000*
036100 3170-STORE-ONE-STEP-ROW.
036200     MOVE CAND-VALUE (ROW-IDX)
036300                  TO CRIT-STEP-COL (ROW-IDX, CUT-IDX)
036400     ADD 1                                TO ROW-IDX.
036450*
036460 3170-STORE-ONE-STEP-ROW-EXIT.
036470     EXIT.
036500*
036600 3200-SYNTHESIZE-PROGRESSION-SEQUENCE.
036700     MOVE 1                               TO CUT-IDX
036800     PERFORM 3210-INITIALIZE-ONE-SEQUENCE-SLOT
036810        THRU 3210-INITIALIZE-ONE-SEQUENCE-SLOT-EXIT
036900        UNTIL CUT-IDX > RNDP-CUT-COUNT
037000
037100     MOVE RNDP-CUT-COUNT                 TO CAND-IDX
037200     PERFORM 3220-SHUFFLE-ONE-SEQUENCE-PAIR
037210        THRU 3220-SHUFFLE-ONE-SEQUENCE-PAIR-EXIT
037300        UNTIL CAND-IDX < 2
037400
037500     MOVE 1                               TO CUT-IDX
037600     PERFORM 3230-STORE-ONE-SEQUENCE-SLOT
037610        THRU 3230-STORE-ONE-SEQUENCE-SLOT-EXIT
037700        UNTIL CUT-IDX > RNDP-CUT-COUNT.
037750*
037760 3200-SYNTHESIZE-PROGRESSION-SEQUENCE-EXIT.
037770     EXIT.
037800*
037900 3210-INITIALIZE-ONE-SEQUENCE-SLOT.
038000     MOVE CUT-IDX               TO SEQ-WORK-VALUE (CUT-IDX)
038100     ADD 1                                TO CUT-IDX.
038150*
038160 3210-INITIALIZE-ONE-SEQUENCE-SLOT-EXIT.
038170     EXIT.
038200*
038300 3220-SHUFFLE-ONE-SEQUENCE-PAIR.
038400     MOVE 1                                TO WK-WINDOW-LOW
038500     MOVE CAND-IDX                        TO WK-WINDOW-HIGH
038600     PERFORM 2600-NEXT-RANDOM-IN-WINDOW
038610        THRU 2600-NEXT-RANDOM-IN-WINDOW-EXIT
038700     MOVE WK-RANDOM-VALUE                 TO PICK-IDX
038800
038900     MOVE SEQ-WORK-VALUE (CAND-IDX)       TO SEQ-SWAP-VALUE
039000     MOVE SEQ-WORK-VALUE (PICK-IDX)
039100                              TO SEQ-WORK-VALUE (CAND-IDX)
039200     MOVE SEQ-SWAP-VALUE      TO SEQ-WORK-VALUE (PICK-IDX)
039300
039400     SUBTRACT 1                           FROM CAND-IDX.
039450*
039460 3220-SHUFFLE-ONE-SEQUENCE-PAIR-EXIT.
039470     EXIT.
039500*
039600 3230-STORE-ONE-SEQUENCE-SLOT.
039700     MOVE SEQ-WORK-VALUE (CUT-IDX)  TO CRIT-SEQ-COL (CUT-IDX)
039800     ADD 1                                TO CUT-IDX.
039850*
039860 3230-STORE-ONE-SEQUENCE-SLOT-EXIT.
039870     EXIT.
039900*
040000 4000-RUN-CONFIG-GATE.
040100     MOVE 5                               TO CFG-REQUIRED-TOT
040200     MOVE 'CUT-COUNT'            TO CFG-REQUIRED-NAME (1)
040300     MOVE 'DEPTH-COUNT'          TO CFG-REQUIRED-NAME (2)
040400     MOVE 'STARTING-DEPTH'       TO CFG-REQUIRED-NAME (3)
040500     MOVE 'DOUBLE-STEP-PROGRESSION'
040600                                  TO CFG-REQUIRED-NAME (4)
040700     MOVE 'MACS'                 TO CFG-REQUIRED-NAME (5)
040800
040900     MOVE 5                               TO CFG-SUPPLIED-TOT
041000     MOVE CFG-REQUIRED-NAME (1)  TO CFG-SUPPLIED-NAME (1)
041100     MOVE CFG-REQUIRED-NAME (2)  TO CFG-SUPPLIED-NAME (2)
041200     MOVE CFG-REQUIRED-NAME (3)  TO CFG-SUPPLIED-NAME (3)
041300     MOVE CFG-REQUIRED-NAME (4)  TO CFG-SUPPLIED-NAME (4)
041400     MOVE CFG-REQUIRED-NAME (5)  TO CFG-SUPPLIED-NAME (5)
041500
041600     CALL 'X61CFG'           USING CFG-GATE-AREA.
041650*
041660 4000-RUN-CONFIG-GATE-EXIT.
041670     EXIT.
041700*
041800 4100-VALIDATE-CRITERIA.
041900     CALL 'X61CRI'           USING CRIT-AREA MR.
041950*
041960 4100-VALIDATE-CRITERIA-EXIT.
041970     EXIT.
042000*
042100 4200-RUN-TPP-ALGORITHM.
042200     MOVE ZERO                            TO TPP-C-LEVEL
042300     MOVE CRIT-CUT-COUNT                  TO TPP-C-CUT-COUNT
042400     MOVE CRIT-MASTER-CUTS                TO TPP-C-KEY
042500     MOVE 'ROOT'                          TO TPP-C-PATH
042600     MOVE CRIT-MACS                       TO TPP-C-MACS
042700     MOVE CRIT-STEP-ROWS                  TO TPP-C-STEP-ROWS
042800     MOVE CRIT-SEQUENCE                   TO TPP-C-SEQ-COL
042900     MOVE CRIT-STEPS                      TO TPP-C-STEP-ROW
043000     MOVE ZERO                            TO TPP-C-EL-TOT
043100
043200     CALL 'X61TPP'    USING RPT-PARM TPP-C-IN TPP-C-OUT MR
043300              ON EXCEPTION PERFORM 9100-RAISE-TPP-CALL-ERROR
043310                              THRU 9100-RAISE-TPP-CALL-ERROR-EXIT
043400     END-CALL.
043450*
043460 4200-RUN-TPP-ALGORITHM-EXIT.
043470     EXIT.
043500*
043600 4300-OPEN-BITTING-LIST-REPORT.
043610     MOVE 'RANDOMGENERICTOTALPOSITIONPROGRESSIONSERVICE'
043620                                           TO RPT-SOURCE
043630     MOVE CRIT-CUT-COUNT                  TO RPT-CUT-COUNT
043640     MOVE 'O'                             TO RPT-FUNCTION-CODE
043650
043660     CALL 'X61RPT'    USING RPT-PARM TPP-C-OUT MR
043670              ON EXCEPTION PERFORM 9200-RAISE-RPT-CALL-ERROR
043671                              THRU 9200-RAISE-RPT-CALL-ERROR-EXIT
043680     END-CALL.
043685*
043686 4300-OPEN-BITTING-LIST-REPORT-EXIT.
043687     EXIT.
043690*
043700 4400-CLOSE-BITTING-LIST-REPORT.
043800     MOVE 'C'                             TO RPT-FUNCTION-CODE
043900
044000     CALL 'X61RPT'    USING RPT-PARM TPP-C-OUT MR
044100              ON EXCEPTION PERFORM 9200-RAISE-RPT-CALL-ERROR
044110                              THRU 9200-RAISE-RPT-CALL-ERROR-EXIT
044200     END-CALL.
044250*
044260 4400-CLOSE-BITTING-LIST-REPORT-EXIT.
044270     EXIT.
044300*
044400* --- RUNTIME ERRORS ---
044500 9100-RAISE-TPP-CALL-ERROR.
044600     DISPLAY 'CALL EXCEPTION WHEN CALLING X61TPP'
044700     MOVE 16                              TO RETURN-CODE.
044750*
044760 9100-RAISE-TPP-CALL-ERROR-EXIT.
044770     EXIT.
044800*
044900 9200-RAISE-RPT-CALL-ERROR.
045000     DISPLAY 'CALL EXCEPTION WHEN CALLING X61RPT'
045100     MOVE 16                              TO RETURN-CODE.
045150*
045160 9200-RAISE-RPT-CALL-ERROR-EXIT.
045170     EXIT.
