000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61CFG.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MASTERKEY LOCK SHOP - KEY SYSTEMS ENGINEERING.
000600 DATE-WRITTEN.  06/20/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* X61CFG
001100* **++ configuration capability gate: given the names of the
001200* attributes a service needs and the names actually supplied in
001300* a configuration record, decides whether the caller may
001400* proceed to generate progression criteria from it (NO/MAYBE/
001500* YES) and, on MAYBE, reports which supplied names were ignored.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 06/20/89 ALA  MI2457 - INITIAL VERSION.
002000* 02/14/90 ALA  MI2519 - MAYBE CASE: BUILD THE IGNORED-NAME
002100*               LIST INSTEAD OF JUST FLAGGING "EXTRA PRESENT".
002200* 08/30/94 DGN  MI2777 - EMPTY/UNPARSEABLE CONFIG NOW GOES
002300*               STRAIGHT TO NO WITHOUT SCANNING THE TABLES.
002400* 01/21/99 DGN  MI2955 - Y2K SWEEP: NO DATE FIELDS HERE, REVIEWED
002500*               AND CLEARED, NO CHANGE MADE.
002600* 09/11/03 RFS  MI3141 - RAISED THE ATTRIBUTE-NAME TABLE LIMIT
002700*               FROM 6 TO 10 FOR THE RANDOM-GENERATOR PARAMETERS.
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS CFG-TRACE-ON
003700            OFF STATUS IS CFG-TRACE-OFF.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100**
004200 DATA DIVISION.
004300*
004400 FILE SECTION.
004500*
004600 WORKING-STORAGE SECTION.
004700*
004800 01 WK-LITERALS.
004900   03 WK-PGM-NAME              PIC X(8)     VALUE 'X61CFG'.
005000   03 WK-PGM-PARTS REDEFINES WK-PGM-NAME.
005100     05 WK-PGM-PREFIX          PIC X(3).
005200     05 WK-PGM-SUFFIX          PIC X(5).
005300   03 FILLER                   PIC X(72)    VALUE SPACE.
005400*
005410 77 GATE-MATCH-COUNT           PIC 9(2) COMP VALUE ZERO.
005420 77 GATE-MATCH-COUNT-X REDEFINES GATE-MATCH-COUNT
005430                              PIC X(2).
005440*
005450 77 GATE-FOUND-SW              PIC X(1)     VALUE 'N'.
005460   88 GATE-NAME-FOUND                     VALUE 'Y'.
005470   88 GATE-NAME-NOT-FOUND                 VALUE 'N'.
005480*
005500 01 GATE-VARS.
005600   03 GATE-REQ-IDX             PIC 9(2) COMP VALUE ZERO.
005700   03 GATE-SUP-IDX             PIC 9(2) COMP VALUE ZERO.
006400   03 FILLER                   PIC X(14)    VALUE SPACE.
006500*
006600 LOCAL-STORAGE SECTION.
006700 01 LS-CALL-AREA.
006800   03 LS-CALL-COUNT            PIC 9(5) COMP VALUE ZERO.
006900   03 FILLER                   PIC X(4)     VALUE SPACE.
007000 01 LS-CALL-DISPLAY REDEFINES LS-CALL-AREA.
007100   03 LS-CALL-TEXT             PIC X(8).
007200*
007300 LINKAGE SECTION.
007400 COPY X61CFGP.
007500*
007600 PROCEDURE DIVISION USING CFG-GATE-AREA.
007700*
007800 1000-BEGIN.
007900     ADD 1                            TO LS-CALL-COUNT
008000     MOVE ZERO                        TO CFG-CAPABILITY
008100     MOVE ZERO                        TO CFG-IGNORED-TOT
008200
008300* absent / unparseable configuration: no required-attribute
008400* name at all, or nothing supplied
008500     IF CFG-REQUIRED-TOT EQUAL ZERO
008600     OR CFG-SUPPLIED-TOT EQUAL ZERO
008700        GO TO 1000-BEGIN-EXIT
008800     END-IF
008900
009000* every required attribute must be present in the supplied set
009100     MOVE ZERO                        TO GATE-MATCH-COUNT
009200     MOVE 1                           TO GATE-REQ-IDX
009300     PERFORM 2000-CHECK-ONE-REQUIRED-NAME
009310        THRU 2000-CHECK-ONE-REQUIRED-NAME-EXIT
009400        UNTIL GATE-REQ-IDX > CFG-REQUIRED-TOT
009500
009600     IF GATE-MATCH-COUNT < CFG-REQUIRED-TOT
009700        MOVE ZERO                     TO CFG-CAPABILITY
009800        GO TO 1000-BEGIN-EXIT
009900     END-IF
010000
010100* all required names matched; MAYBE if extra names remain,
010200* YES if the supplied set is exactly the required set
010300     IF CFG-SUPPLIED-TOT > CFG-REQUIRED-TOT
010400        MOVE 1                        TO CFG-CAPABILITY
010500        MOVE 1                        TO GATE-SUP-IDX
010600        PERFORM 3000-COLLECT-ONE-IGNORED-NAME
010610           THRU 3000-COLLECT-ONE-IGNORED-NAME-EXIT
010700           UNTIL GATE-SUP-IDX > CFG-SUPPLIED-TOT
010800     ELSE
010900        MOVE 2                        TO CFG-CAPABILITY
011000     END-IF.
011100
011200 1000-BEGIN-EXIT.
011300     GOBACK.
011400*
011500 2000-CHECK-ONE-REQUIRED-NAME.
011600     SET GATE-NAME-NOT-FOUND          TO TRUE
011700     MOVE 1                           TO GATE-SUP-IDX
011800     PERFORM 2100-TEST-REQUIRED-AGAINST-ONE-SUPPLIED
011810        THRU 2100-TEST-REQUIRED-AGAINST-ONE-SUPPLIED-EXIT
011900        UNTIL GATE-SUP-IDX > CFG-SUPPLIED-TOT
012000        OR GATE-NAME-FOUND
012100
012200     IF GATE-NAME-FOUND
012300        ADD 1                         TO GATE-MATCH-COUNT
012400     END-IF
012500
012600     ADD 1                            TO GATE-REQ-IDX.
012650*
012660 2000-CHECK-ONE-REQUIRED-NAME-EXIT.
012670     EXIT.
012700*
012800 2100-TEST-REQUIRED-AGAINST-ONE-SUPPLIED.
012900     IF CFG-REQUIRED-NAME (GATE-REQ-IDX)
013000        EQUAL CFG-SUPPLIED-NAME (GATE-SUP-IDX)
013100        SET GATE-NAME-FOUND           TO TRUE
013200     ELSE
013300        ADD 1                         TO GATE-SUP-IDX
013400     END-IF.
013450*
013460 2100-TEST-REQUIRED-AGAINST-ONE-SUPPLIED-EXIT.
013470     EXIT.
013500*
013600 3000-COLLECT-ONE-IGNORED-NAME.
013700     SET GATE-NAME-NOT-FOUND          TO TRUE
013800     MOVE 1                           TO GATE-REQ-IDX
013900     PERFORM 3100-TEST-SUPPLIED-AGAINST-ONE-REQUIRED
013910        THRU 3100-TEST-SUPPLIED-AGAINST-ONE-REQUIRED-EXIT
014000        UNTIL GATE-REQ-IDX > CFG-REQUIRED-TOT
014100        OR GATE-NAME-FOUND
014200
014300     IF GATE-NAME-NOT-FOUND
014400        ADD 1                         TO CFG-IGNORED-TOT
014500        MOVE CFG-SUPPLIED-NAME (GATE-SUP-IDX)
014600                                       TO CFG-IGNORED-NAME
014700                                          (CFG-IGNORED-TOT)
014800     END-IF
014900
015000     ADD 1                            TO GATE-SUP-IDX.
015050*
015060 3000-COLLECT-ONE-IGNORED-NAME-EXIT.
015070     EXIT.
015100*
015200 3100-TEST-SUPPLIED-AGAINST-ONE-REQUIRED.
015300     IF CFG-SUPPLIED-NAME (GATE-SUP-IDX)
015400        EQUAL CFG-REQUIRED-NAME (GATE-REQ-IDX)
015500        SET GATE-NAME-FOUND           TO TRUE
015600     ELSE
015700        ADD 1                         TO GATE-REQ-IDX
015800     END-IF.
015850*
015860 3100-TEST-SUPPLIED-AGAINST-ONE-REQUIRED-EXIT.
015870     EXIT.
