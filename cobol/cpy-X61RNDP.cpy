000100* **++ RANDOM-CRITERIA-GENERATOR PARAMETERS RECORD
000200* scalar inputs from which X61RND synthesizes a self-consistent
000300* master key / progression-steps matrix / progression sequence
000400*
000500 01 RNDP-AREA.
000600   03 RNDP-CUT-COUNT            PIC 9(1)      VALUE ZERO.
000700   03 RNDP-DEPTH-COUNT          PIC 9(2)      VALUE ZERO.
000800   03 RNDP-STARTING-DEPTH       PIC 9(1)      VALUE ZERO.
000900   03 RNDP-DOUBLE-STEP          PIC X(1)      VALUE 'N'.
001000     88 RNDP-DOUBLE-STEP-YES                  VALUE 'Y'.
001100     88 RNDP-DOUBLE-STEP-NO                   VALUE 'N'.
001200   03 RNDP-MACS                 PIC 9(2)      VALUE ZERO.
001300   03 FILLER                    PIC X(73)     VALUE SPACE.
