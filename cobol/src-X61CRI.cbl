000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61CRI.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MASTERKEY LOCK SHOP - KEY SYSTEMS ENGINEERING.
000600 DATE-WRITTEN.  07/03/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* X61CRI
001100* **++ TotalPositionProgressionCriteria builder/validator:
001200* accepts a populated criteria area (master cuts, progression-
001300* steps matrix, progression sequence, MACS, starting depth) and
001400* validates it before any TPP batch run is allowed to start.
001500* a validation failure rejects the whole configuration record;
001600* nothing is generated from an invalid criteria set.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* 07/03/89 ALA  MI2457 - INITIAL VERSION, PRESENCE/RANGE/
002100*               COLUMN-CONSISTENCY CHECKS FOR THE PROGRESSION
002200*               CRITERIA AREA.
002300* 12/11/89 ALA  MI2511 - COLUMN CONSISTENCY RULE: A COLUMN MAY
002400*               BE ALL-MASTER (DEGENERATE, NON-PROGRESSING) OR
002500*               ALL-DIFFERENT-FROM-MASTER-WITH-NO-DUPLICATES;
002600*               A PARTIAL MATCH IS NOW REJECTED OUTRIGHT.
002700* 04/26/92 ALA  MI2622 - PROGRESSION-SEQUENCE MUST BE A TRUE
002800*               PERMUTATION OF 1..CUT-COUNT, NOT MERELY IN
002900*               RANGE.
003000* 01/25/99 DGN  MI2955 - Y2K SWEEP: NO DATE FIELDS IN THIS
003100*               PROGRAM, REVIEWED AND CLEARED, NO CHANGE MADE.
003200* 10/02/04 RFS  MI3162 - MACS RANGE CHECK MOVED HERE FROM THE
003300*               GENERIC AND RANDOM ADAPTERS SO BOTH SHARE ONE
003400*               COPY OF THE RULE.
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS CRI-TRACE-ON
004400            OFF STATUS IS CRI-TRACE-OFF
004500     CLASS SEEN-VALID IS 'Y', 'N'.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900**
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500*
005600 01 WK-LITERALS.
005700   03 WK-PGM-NAME              PIC X(8)     VALUE 'X61CRI'.
005800   03 WK-PGM-PARTS REDEFINES WK-PGM-NAME.
005900     05 WK-PGM-PREFIX          PIC X(3).
006000     05 WK-PGM-SUFFIX          PIC X(5).
006100   03 FILLER                   PIC X(72)    VALUE SPACE.
006200*
006300 01 VALIDATE-VARS.
006400   03 VAL-COL-IDX              PIC 9(1) COMP VALUE ZERO.
006500   03 VAL-ROW-IDX              PIC 9(2) COMP VALUE ZERO.
006600   03 VAL-ROW-IDX-2            PIC 9(2) COMP VALUE ZERO.
007300   03 FILLER                   PIC X(16)    VALUE SPACE.
007310*
007320 77 VAL-MASTER-MATCH-CNT       PIC 9(2) COMP VALUE ZERO.
007330 77 VAL-MASTER-MATCH-X REDEFINES VAL-MASTER-MATCH-CNT
007340                               PIC X(2).
007350*
007360 77 VAL-COLUMN-BAD-SW          PIC X(1)     VALUE 'N'.
007370   88 VAL-COLUMN-IS-BAD                   VALUE 'Y'.
007380   88 VAL-COLUMN-IS-OK                    VALUE 'N'.
007400*
007500 01 SEQUENCE-CHECK-AREA.
007600   03 SEEN-SEQ-VALUE           PIC X(1)
007700                               OCCURS 7 TIMES VALUE 'N'.
007800   03 FILLER                   PIC X(03)    VALUE SPACE.
007900*
008000 01 DUPLICATE-CHECK-AREA.
008010* depth runs 00 THRU 10 (the "'0' means depth 10 when STARTING-
008020* DEPTH = 1" rule can put a true 10 in CRIT-STEP-COL), so the
008030* seen-table needs 11 slots, one per depth 0..10, not 10
008100   03 SEEN-DEPTH-VALUE         PIC X(1)
008200                               OCCURS 11 TIMES VALUE 'N'.
008300   03 SEEN-DEPTH-VALUE-X REDEFINES SEEN-DEPTH-VALUE
008400                               PIC X(11).
008500   03 FILLER                   PIC X(01)    VALUE SPACE.
008600*
008700 LOCAL-STORAGE SECTION.
008800 01 LS-CALL-AREA.
008900   03 LS-CALL-COUNT            PIC 9(5) COMP VALUE ZERO.
009000   03 FILLER                   PIC X(4)     VALUE SPACE.
009100*
009200 LINKAGE SECTION.
009300 COPY X61CRIT.
009400 COPY X61MCR.
009500*
009600 PROCEDURE DIVISION USING CRIT-AREA MR.
009700*
009800 1000-BEGIN.
009900     ADD 1                            TO LS-CALL-COUNT
010000     MOVE ZERO                        TO MR-RESULT
010100     SET CRIT-NOT-VALID                TO TRUE
010200
010300     PERFORM 2110-VALIDATE-PRESENT
010310        THRU 2110-VALIDATE-PRESENT-EXIT
010400     IF MR-RESULT NOT EQUAL ZERO
010500        GO TO 1000-BEGIN-EXIT
010600     END-IF
010700
010800     PERFORM 2120-VALIDATE-RANGES
010810        THRU 2120-VALIDATE-RANGES-EXIT
010900     IF MR-RESULT NOT EQUAL ZERO
011000        GO TO 1000-BEGIN-EXIT
011100     END-IF
011200
011300     PERFORM 2130-VALIDATE-COLUMN-CONSISTENCY
011310        THRU 2130-VALIDATE-COLUMN-CONSISTENCY-EXIT
011400     IF MR-RESULT NOT EQUAL ZERO
011500        GO TO 1000-BEGIN-EXIT
011600     END-IF
011700
011800     PERFORM 2140-VALIDATE-SEQUENCE-PERMUTATION
011810        THRU 2140-VALIDATE-SEQUENCE-PERMUTATION-EXIT
011900     IF MR-RESULT NOT EQUAL ZERO
012000        GO TO 1000-BEGIN-EXIT
012100     END-IF
012200
012300     SET CRIT-IS-VALID                 TO TRUE.
012400
012500 1000-BEGIN-EXIT.
012600     GOBACK.
012700*
012800 2110-VALIDATE-PRESENT.
012900* MASTER-CUTS, PROGRESSION-STEPS, PROGRESSION-SEQUENCE are all
013000* required; an absent one shows up here as a zero column/row
013100* count and MASTER-CUTS must have at least 1 column
013200     IF CRIT-CUT-COUNT EQUAL ZERO
013300        PERFORM 8010-RAISE-MISSING-MASTER-CUTS
013310           THRU 8010-RAISE-MISSING-MASTER-CUTS-EXIT
013400     END-IF
013500     IF CRIT-STEP-ROWS EQUAL ZERO
013600        PERFORM 8020-RAISE-MISSING-PROGRESSION-STEPS
013610           THRU 8020-RAISE-MISSING-PROGRESSION-STEPS-EXIT
013700     END-IF.
013750*
013760 2110-VALIDATE-PRESENT-EXIT.
013770     EXIT.
013800*
013900 2120-VALIDATE-RANGES.
014000     IF CRIT-CUT-COUNT < 1 OR CRIT-CUT-COUNT > 7
014100        PERFORM 8030-RAISE-CUT-COUNT-RANGE-ERROR
014110           THRU 8030-RAISE-CUT-COUNT-RANGE-ERROR-EXIT
014200     END-IF
014300     IF CRIT-STEP-ROWS < 1 OR CRIT-STEP-ROWS > 9
014400        PERFORM 8040-RAISE-STEP-ROWS-RANGE-ERROR
014410           THRU 8040-RAISE-STEP-ROWS-RANGE-ERROR-EXIT
014500     END-IF
014600     IF CRIT-MACS < 1 OR CRIT-MACS > 10
014700        PERFORM 8050-RAISE-MACS-RANGE-ERROR
014710           THRU 8050-RAISE-MACS-RANGE-ERROR-EXIT
014800     END-IF.
014850*
014860 2120-VALIDATE-RANGES-EXIT.
014870     EXIT.
014900*
015000 2130-VALIDATE-COLUMN-CONSISTENCY.
015100* for each column, the set of PROGRESSION-STEPS values must be
015200* either (a) none equal to the master depth AND no two rows
015300* equal each other, or (b) every row equal to the master depth
015400     MOVE 1                           TO VAL-COL-IDX
015500     PERFORM 2131-VALIDATE-ONE-COLUMN
015510        THRU 2131-VALIDATE-ONE-COLUMN-EXIT
015600        UNTIL VAL-COL-IDX > CRIT-CUT-COUNT
015700        OR MR-RESULT NOT EQUAL ZERO.
015750*
015760 2130-VALIDATE-COLUMN-CONSISTENCY-EXIT.
015770     EXIT.
015800*
015900 2131-VALIDATE-ONE-COLUMN.
016000     MOVE ALL 'N'                     TO SEEN-DEPTH-VALUE-X
016100     MOVE ZERO                        TO VAL-MASTER-MATCH-CNT
016200     SET VAL-COLUMN-IS-OK             TO TRUE
016300
016400     MOVE 1                           TO VAL-ROW-IDX
016500     PERFORM 2132-TEST-ONE-ROW-CELL
016510        THRU 2132-TEST-ONE-ROW-CELL-EXIT
016600        UNTIL VAL-ROW-IDX > CRIT-STEP-ROWS
016700        OR VAL-COLUMN-IS-BAD
016800
016900     IF VAL-COLUMN-IS-BAD
017000        PERFORM 8060-RAISE-COLUMN-DUPLICATE-ERROR
017010           THRU 8060-RAISE-COLUMN-DUPLICATE-ERROR-EXIT
017100     ELSE
017200        IF VAL-MASTER-MATCH-CNT NOT EQUAL ZERO
017300        AND VAL-MASTER-MATCH-CNT NOT EQUAL CRIT-STEP-ROWS
017400           PERFORM 8070-RAISE-COLUMN-PARTIAL-MATCH-ERROR
017410              THRU 8070-RAISE-COLUMN-PARTIAL-MATCH-ERROR-EXIT
017500        END-IF
017600     END-IF
017700
017800     ADD 1                            TO VAL-COL-IDX.
017850*
017860 2131-VALIDATE-ONE-COLUMN-EXIT.
017870     EXIT.
017900*
018000 2132-TEST-ONE-ROW-CELL.
018100     IF CRIT-STEP-COL (VAL-ROW-IDX, VAL-COL-IDX)
018200        EQUAL CRIT-MASTER-CUT (VAL-COL-IDX)
018300        ADD 1                         TO VAL-MASTER-MATCH-CNT
018400     ELSE
018500        PERFORM 2133-CHECK-DUPLICATE-DEPTH
018510           THRU 2133-CHECK-DUPLICATE-DEPTH-EXIT
018600     END-IF
018700
018800     ADD 1                            TO VAL-ROW-IDX.
018850*
018860 2132-TEST-ONE-ROW-CELL-EXIT.
018870     EXIT.
018900*
019000 2133-CHECK-DUPLICATE-DEPTH.
019100* CRIT-STEP-COL is 9(2), 00 THRU 10; the seen-table is indexed
019200* one past the depth so depth 0 (encoded "10") lands at slot 1
019300     COMPUTE VAL-ROW-IDX-2 =
019400        CRIT-STEP-COL (VAL-ROW-IDX, VAL-COL-IDX) + 1
019500     IF SEEN-DEPTH-VALUE (VAL-ROW-IDX-2) EQUAL 'Y'
019600        SET VAL-COLUMN-IS-BAD         TO TRUE
019700     ELSE
019800        MOVE 'Y'         TO SEEN-DEPTH-VALUE (VAL-ROW-IDX-2)
019900     END-IF.
019950*
019960 2133-CHECK-DUPLICATE-DEPTH-EXIT.
019970     EXIT.
020000*
020100 2140-VALIDATE-SEQUENCE-PERMUTATION.
020200* PROGRESSION-SEQUENCE must be a permutation of 1..CUT-COUNT
020300     MOVE ALL 'N'                     TO SEEN-SEQ-VALUE (1)
020400                                          SEEN-SEQ-VALUE (2)
020500                                          SEEN-SEQ-VALUE (3)
020600                                          SEEN-SEQ-VALUE (4)
020700                                          SEEN-SEQ-VALUE (5)
020800                                          SEEN-SEQ-VALUE (6)
020900                                          SEEN-SEQ-VALUE (7)
021000     MOVE 1                           TO VAL-COL-IDX
021100     PERFORM 2141-TEST-ONE-SEQ-VALUE
021110        THRU 2141-TEST-ONE-SEQ-VALUE-EXIT
021200        UNTIL VAL-COL-IDX > CRIT-CUT-COUNT
021300        OR MR-RESULT NOT EQUAL ZERO.
021350*
021360 2140-VALIDATE-SEQUENCE-PERMUTATION-EXIT.
021370     EXIT.
021400*
021500 2141-TEST-ONE-SEQ-VALUE.
021600     IF CRIT-SEQ-COL (VAL-COL-IDX) < 1
021700     OR CRIT-SEQ-COL (VAL-COL-IDX) > CRIT-CUT-COUNT
021800        PERFORM 8080-RAISE-SEQUENCE-RANGE-ERROR
021810           THRU 8080-RAISE-SEQUENCE-RANGE-ERROR-EXIT
021900     ELSE
022000        IF SEEN-SEQ-VALUE (CRIT-SEQ-COL (VAL-COL-IDX))
022100           EQUAL 'Y'
022110           PERFORM 8090-RAISE-SEQUENCE-DUPLICATE-ERROR
022120              THRU 8090-RAISE-SEQUENCE-DUPLICATE-ERROR-EXIT
022200        ELSE
022300           MOVE 'Y' TO SEEN-SEQ-VALUE (CRIT-SEQ-COL (VAL-COL-IDX))
022400        END-IF
022500     END-IF
022600
022800     ADD 1                            TO VAL-COL-IDX.
022850*
022860 2141-TEST-ONE-SEQ-VALUE-EXIT.
022870     EXIT.
022900*
023000* --- VALIDATION ERRORS ---
023100 8010-RAISE-MISSING-MASTER-CUTS.
023200     MOVE 30                          TO MR-RESULT.
023300     MOVE 'MASTER-CUTS is required and must have >= 1 column'
023400                                       TO MR-DESCRIPTION.
023450*
023460 8010-RAISE-MISSING-MASTER-CUTS-EXIT.
023470     EXIT.
023500*
023600 8020-RAISE-MISSING-PROGRESSION-STEPS.
023700     MOVE 31                          TO MR-RESULT.
023800     MOVE 'PROGRESSION-STEPS is required (>= 1 row)'
023900                                       TO MR-DESCRIPTION.
023950*
023960 8020-RAISE-MISSING-PROGRESSION-STEPS-EXIT.
023970     EXIT.
024000*
024100 8030-RAISE-CUT-COUNT-RANGE-ERROR.
024200     MOVE 32                          TO MR-RESULT.
024300     MOVE 'CUT-COUNT out of range'     TO MR-DESCRIPTION.
024350*
024360 8030-RAISE-CUT-COUNT-RANGE-ERROR-EXIT.
024370     EXIT.
024400*
024500 8040-RAISE-STEP-ROWS-RANGE-ERROR.
024600     MOVE 33                          TO MR-RESULT.
024700     MOVE 'PROGRESSION-STEPS row count out of range'
024800                                       TO MR-DESCRIPTION.
024850*
024860 8040-RAISE-STEP-ROWS-RANGE-ERROR-EXIT.
024870     EXIT.
024900*
025000 8050-RAISE-MACS-RANGE-ERROR.
025100     MOVE 34                          TO MR-RESULT.
025200     MOVE 'MACS out of range'          TO MR-DESCRIPTION.
025250*
025260 8050-RAISE-MACS-RANGE-ERROR-EXIT.
025270     EXIT.
025300*
025400 8060-RAISE-COLUMN-DUPLICATE-ERROR.
025500     MOVE 35                          TO MR-RESULT.
025600     MOVE 'PROGRESSION-STEPS column has duplicate depths'
025700                                       TO MR-DESCRIPTION.
025800     MOVE VAL-COL-IDX                 TO MR-POSITION.
025850*
025860 8060-RAISE-COLUMN-DUPLICATE-ERROR-EXIT.
025870     EXIT.
025900*
026000 8070-RAISE-COLUMN-PARTIAL-MATCH-ERROR.
026100     MOVE 36                          TO MR-RESULT.
026200     MOVE 'PROGRESSION-STEPS column partially matches master'
026300                                       TO MR-DESCRIPTION.
026400     MOVE VAL-COL-IDX                 TO MR-POSITION.
026450*
026460 8070-RAISE-COLUMN-PARTIAL-MATCH-ERROR-EXIT.
026470     EXIT.
026500*
026600 8080-RAISE-SEQUENCE-RANGE-ERROR.
026700     MOVE 37                          TO MR-RESULT.
026800     MOVE 'PROGRESSION-SEQUENCE value out of range'
026900                                       TO MR-DESCRIPTION.
026950*
026960 8080-RAISE-SEQUENCE-RANGE-ERROR-EXIT.
026970     EXIT.
027000*
027100 8090-RAISE-SEQUENCE-DUPLICATE-ERROR.
027200     MOVE 38                          TO MR-RESULT.
027300     MOVE 'PROGRESSION-SEQUENCE is not a permutation'
027400                                       TO MR-DESCRIPTION.
027450*
027460 8090-RAISE-SEQUENCE-DUPLICATE-ERROR-EXIT.
027470     EXIT.
