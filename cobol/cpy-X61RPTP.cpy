000100* **++ BITTING LIST REPORT DRIVER PARAMETERS
000200* RPT-FUNCTION-CODE drives X61RPT across repeated calls made
000300* while the TPP tree walk is in progress: OPEN once before the
000400* walk starts, WRITE once for each node as the walk produces
000500* it, CLOSE once after the walk returns to the driver.
000600 01 RPT-PARM.
000700   03 RPT-FUNCTION-CODE        PIC X(1)      VALUE SPACE.
000800     88 RPT-FN-OPEN                          VALUE 'O'.
000900     88 RPT-FN-WRITE                         VALUE 'W'.
001000     88 RPT-FN-CLOSE                         VALUE 'C'.
001100   03 RPT-SOURCE                PIC X(40)     VALUE SPACE.
001200   03 RPT-CUT-COUNT             PIC 9(1) COMP VALUE ZERO.
001300   03 FILLER                    PIC X(08)     VALUE SPACE.
