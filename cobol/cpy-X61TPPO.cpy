000100* **++ X61TPP recursion output area (current node)
000200* one node's data per CALL - APPEND-SELF-NODE builds it here and
000300* X61TPP hands it straight to X61RPT to write; nothing but the
000400* running node count below accumulates across levels.
000500 01 TPP-:X:-OUT.
000600   03 TPP-:X:-EL-TOT           PIC 9(7) COMP VALUE ZERO.
000700   03 TPP-:X:-EL.
000800     05 TPP-:X:-EL-LEVEL       PIC 9(1).
000900     05 TPP-:X:-EL-TYPE        PIC X(8).
001000     05 TPP-:X:-EL-PATH        PIC X(20).
001100     05 TPP-:X:-EL-KEY.
001200       10 TPP-:X:-EL-CUT       PIC 9(2)
001300                               OCCURS 7 TIMES.
001400     05 TPP-:X:-EL-MACS-FLAG   PIC X(1).
001500   03 FILLER                   PIC X(08)     VALUE SPACE.
