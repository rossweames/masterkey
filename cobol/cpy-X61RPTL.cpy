000100* **++ BITTING LIST REPORT LINE
000200 01 BITRPT-LINE.
000300   03 BRL-LEVEL                  PIC 9(2)      VALUE ZERO.
000400   03 FILLER                     PIC X(01)     VALUE SPACE.
000500   03 BRL-NODE-TYPE              PIC X(08)     VALUE SPACE.
000600   03 FILLER                     PIC X(01)     VALUE SPACE.
000700   03 BRL-KEY-CUTS               PIC X(21)     VALUE SPACE.
000800   03 FILLER                     PIC X(01)     VALUE SPACE.
000900   03 BRL-MACS-FLAG              PIC X(01)     VALUE SPACE.
001000   03 FILLER                     PIC X(45)     VALUE SPACE.
001100*
001200 01 BITRPT-HDR-LINE REDEFINES BITRPT-LINE.
001300   03 BRH-TEXT                   PIC X(40)     VALUE SPACE.
001400   03 FILLER                     PIC X(40)     VALUE SPACE.
001500*
001600 01 BITRPT-TOTAL-LINE REDEFINES BITRPT-LINE.
001700   03 BRT-TEXT                   PIC X(20)
001800                                 VALUE 'TOTAL-CHANGE-KEYS = '.
001900   03 BRT-TOTAL-KEYS             PIC ZZZZZZZ9.
002000   03 FILLER                     PIC X(52)     VALUE SPACE.
