000100* **++ KEYBITTING MACS-CHECK LINKAGE PARAMETERS
000200* a key with fewer than 2 cuts, or an absent key (KEY-LEN
000300* ZERO), is left untested: MACS-VIOLATION-FLAG stays SPACE
000400*
000500 01 MACS-PARM.
000600   03 MACS-KEY-LEN              PIC 9(1) COMP VALUE ZERO.
000700   03 MACS-KEY.
000800     05 MACS-KEY-CUT            PIC 9(2)
000900                                 OCCURS 7 TIMES VALUE ZERO.
001000   03 MACS-LIMIT                PIC 9(2)      VALUE ZERO.
001100   03 MACS-VIOLATION-FLAG       PIC X(1)      VALUE SPACE.
001200     88 MACS-VIOLATION                        VALUE 'Y'.
001300     88 MACS-NO-VIOLATION                     VALUE 'N'.
001400     88 MACS-UNTESTED                         VALUE SPACE.
001500   03 FILLER                    PIC X(05)     VALUE SPACE.
