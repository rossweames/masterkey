000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61TPP RECURSIVE.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MASTERKEY LOCK SHOP - KEY SYSTEMS ENGINEERING.
000600 DATE-WRITTEN.  07/18/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* X61TPP
001100* **++ TotalPositionProgressionService: the core recursive TPP
001200* algorithm.  One call expands one bitting-tree node - the
001300* master (LEVEL 0), a sub-master GROUP, or a leaf KEY - runs the
001400* MACS check on it, hands it straight to X61RPT to be written to
001500* the bitting-list report, then (if not yet at the leaf level)
001600* builds its R children and self-CALLs to expand each of them in
001700* turn.  Each invocation gets its own LOCAL-STORAGE copy of the
001800* working areas, so the self-CALL nests one bitting-tree level
001900* per call with no cross-level interference; only a running node
002000* count is carried back up from child to parent.
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*----------------------------------------------------------------
002400* 07/18/89 ALA  MI2464 - INITIAL VERSION OF THE RECURSIVE
002500*               PROGRESSION TREE WALK, ONE SELF-CALL PER
002600*               BITTING-TREE LEVEL.
002700* 08/02/89 ALA  MI2469 - COLUMN PROCESSING ORDER IS NOW COMPUTED
002800*               ONCE AT THE ROOT CALL (LEVEL ZERO) AND CARRIED
002900*               DOWN THROUGH THE CRITERIA AREA, NOT RECOMPUTED
003000*               AT EVERY LEVEL.
003100* 01/17/90 ALA  MI2506 - FOLD CHILD ELEMENT LISTS BACK INTO THE
003200*               PARENT ONE ELEMENT AT A TIME, ONE MOVE PER
003300*               OUTPUT ELEMENT SLOT.
003400* 06/11/93 DGN  MI2699 - PATH IS NOW BUILT WITH STRING...
003500*               DELIMITED BY SPACE; NO FUNCTION TRIM ON THIS
003600*               COMPILER LEVEL.
003700* 01/19/99 DGN  MI2955 - Y2K SWEEP: NO DATE FIELDS IN THIS
003800*               PROGRAM, REVIEWED AND CLEARED, NO CHANGE MADE.
003900* 09/24/03 RFS  MI3141 - RAISED MAX CUT COUNT/STEP-ROW TABLE
004000*               SIZES FROM 6/8 TO 7/9 TO MATCH THE NEW SEVEN-PIN
004100*               CYLINDER LINE.
004200* 03/14/06 TMK  MI3190 - STOPPED FOLDING EACH CHILD'S WHOLE
004300*               (SUB)TREE INTO THE PARENT'S OWN ELEMENT LIST -
004400*               A DEEP TREE WAS OVERRUNNING THE ELEMENT TABLE AT
004500*               EVERY LEVEL, NOT JUST THE ROOT.  APPEND-SELF-NODE
004600*               NOW HANDS ITS OWN NODE STRAIGHT TO X61RPT AS SOON
004700*               AS IT IS BUILT; A CALL ONLY RETURNS ITS NODE
004800*               COUNT TO ITS PARENT, NOT ITS DATA.
004900*----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.    IBM-370.
005400 OBJECT-COMPUTER.    IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS TPP-TRACE-ON
005800            OFF STATUS IS TPP-TRACE-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200**
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900 01 WK-LITERALS.
007000   03 WK-PGM-NAME              PIC X(8)      VALUE 'X61TPP'.
007100   03 WK-PGM-PARTS REDEFINES WK-PGM-NAME.
007200     05 WK-PGM-PREFIX          PIC X(3).
007300     05 WK-PGM-SUFFIX          PIC X(5).
007400   03 FILLER                   PIC X(72)     VALUE SPACE.
007500*
007600 01 SORT-VARS.
007700   03 SORT-LVL-IDX             PIC 9(1) COMP VALUE ZERO.
007800   03 SORT-COL-IDX             PIC 9(1) COMP VALUE ZERO.
007900   03 SORT-BEST-COL            PIC 9(1) COMP VALUE ZERO.
008000   03 SORT-BEST-VAL            PIC 9(1) COMP VALUE ZERO.
008100   03 SORT-BEST-VAL-X REDEFINES SORT-BEST-VAL
008200                               PIC X(1).
008300   03 FILLER                   PIC X(09)     VALUE SPACE.
008400*
008500 01 EXPAND-VARS.
008700   03 CHILD-IDX-DISP           PIC 9(2)      VALUE ZERO.
008800   03 CHILD-COL                PIC 9(1) COMP VALUE ZERO.
008900   03 PREV-ERR-POS             PIC X(50)     VALUE SPACE.
009100   03 FILLER                   PIC X(15)     VALUE SPACE.
009150*
009160 77 CHILD-IDX                  PIC 9(2) COMP VALUE ZERO.
009170*
009180 77 SELF-MACS-FLAG             PIC X(1)      VALUE SPACE.
009190   88 SELF-MACS-VIOLATION                    VALUE 'Y'.
009195   88 SELF-MACS-OK                           VALUE SPACE 'N'.
009200*
009300 COPY X61TPPI REPLACING ==:X:== BY ==N==.
009400 COPY X61TPPO REPLACING ==:X:== BY ==N==.
009500 COPY X61MACSP.
009600*
009700 LOCAL-STORAGE SECTION.
009800 01 LS-COL-USED-AREA.
009900   03 LS-COL-USED              PIC X(1)
010000                               OCCURS 7 TIMES VALUE 'N'.
010100   03 FILLER                   PIC X(03)     VALUE SPACE.
010200 01 LS-CALL-AREA.
010300   03 LS-CALL-COUNT            PIC 9(5) COMP VALUE ZERO.
010400   03 FILLER                   PIC X(4)      VALUE SPACE.
010500 01 LS-CALL-DISPLAY REDEFINES LS-CALL-AREA.
010600   03 LS-CALL-TEXT             PIC X(8).
010700*
010800 LINKAGE SECTION.
010900 COPY X61RPTP.
011000 COPY X61TPPI REPLACING ==:X:== BY ==C==.
011100 COPY X61TPPO REPLACING ==:X:== BY ==C==.
011200 COPY X61MCR.
011300*
011400 PROCEDURE DIVISION USING RPT-PARM
011500                          TPP-C-IN
011600                          TPP-C-OUT
011700                          MR.
011800*
011900 1000-BEGIN.
012000     ADD 1                             TO LS-CALL-COUNT
012100
012200     IF TPP-C-CUT-COUNT EQUAL ZERO
012300        PERFORM 9100-RAISE-MISSING-CRITERIA-ERROR
012310           THRU 9100-RAISE-MISSING-CRITERIA-ERROR-EXIT
012400        GO TO 1000-BEGIN-EXIT
012500     END-IF
012600
012700     IF TPP-C-LEVEL EQUAL ZERO
012800        PERFORM 2000-DETERMINE-COLUMN-ORDER
012810           THRU 2000-DETERMINE-COLUMN-ORDER-EXIT
012900     END-IF
013000
013100     PERFORM 3000-RUN-MACS-CHECK-ON-SELF
013110        THRU 3000-RUN-MACS-CHECK-ON-SELF-EXIT
013200     PERFORM 3100-APPEND-SELF-NODE
013210        THRU 3100-APPEND-SELF-NODE-EXIT
013300
013400     IF MR-RESULT EQUAL ZERO
013500     AND TPP-C-LEVEL < TPP-C-CUT-COUNT
013600        PERFORM 4000-EXPAND-CHILDREN
013610           THRU 4000-EXPAND-CHILDREN-EXIT
013700     END-IF.
013800
013900 1000-BEGIN-EXIT.
014000     GOBACK.
014100*
014200 2000-DETERMINE-COLUMN-ORDER.
014300* columns are progressed from the highest PROGRESSION-SEQUENCE
014400* value (level 1, directly under the master) down to the lowest
014500* (the deepest, leaf-producing level); computed once, at the
014600* root call, and carried down through TPP-C-COL-ORDER/N-COL-
014700* ORDER for every level below
014800     MOVE 'N' TO LS-COL-USED (1) LS-COL-USED (2) LS-COL-USED (3)
014900                 LS-COL-USED (4) LS-COL-USED (5) LS-COL-USED (6)
015000                 LS-COL-USED (7)
015100
015200     MOVE 1                            TO SORT-LVL-IDX
015300     PERFORM 2010-FIND-COLUMN-FOR-ONE-LEVEL
015310        THRU 2010-FIND-COLUMN-FOR-ONE-LEVEL-EXIT
015400        UNTIL SORT-LVL-IDX > TPP-C-CUT-COUNT.
015450*
015460 2000-DETERMINE-COLUMN-ORDER-EXIT.
015470     EXIT.
015500*
015600 2010-FIND-COLUMN-FOR-ONE-LEVEL.
015700     MOVE ZERO                         TO SORT-BEST-VAL
015800     MOVE ZERO                         TO SORT-BEST-COL
015900     MOVE 1                            TO SORT-COL-IDX
016000     PERFORM 2011-TEST-ONE-COLUMN-FOR-BEST
016010        THRU 2011-TEST-ONE-COLUMN-FOR-BEST-EXIT
016100        UNTIL SORT-COL-IDX > TPP-C-CUT-COUNT
016200
016300     MOVE SORT-BEST-COL     TO TPP-C-COL-ORDER (SORT-LVL-IDX)
016400     MOVE 'Y'                TO LS-COL-USED (SORT-BEST-COL)
016500     ADD 1                              TO SORT-LVL-IDX.
016550*
016560 2010-FIND-COLUMN-FOR-ONE-LEVEL-EXIT.
016570     EXIT.
016600*
016700 2011-TEST-ONE-COLUMN-FOR-BEST.
016800     IF LS-COL-USED (SORT-COL-IDX) EQUAL 'N'
016900        IF TPP-C-SEQ-COL (SORT-COL-IDX) > SORT-BEST-VAL
017000           MOVE TPP-C-SEQ-COL (SORT-COL-IDX)  TO SORT-BEST-VAL
017100           MOVE SORT-COL-IDX                  TO SORT-BEST-COL
017200        END-IF
017300     END-IF
017400
017500     ADD 1                              TO SORT-COL-IDX.
017550*
017560 2011-TEST-ONE-COLUMN-FOR-BEST-EXIT.
017570     EXIT.
017600*
017700 3000-RUN-MACS-CHECK-ON-SELF.
017800     MOVE TPP-C-CUT-COUNT               TO MACS-KEY-LEN
017900     MOVE TPP-C-KEY                     TO MACS-KEY
018000     MOVE TPP-C-MACS                    TO MACS-LIMIT
018100     MOVE SPACE                         TO MACS-VIOLATION-FLAG
018200
018300     CALL 'X61MACS'         USING MACS-PARM
018400
018500     MOVE MACS-VIOLATION-FLAG           TO SELF-MACS-FLAG.
018550*
018560 3000-RUN-MACS-CHECK-ON-SELF-EXIT.
018570     EXIT.
018600*
018700 3100-APPEND-SELF-NODE.
018800     MOVE TPP-C-LEVEL       TO TPP-C-EL-LEVEL
018900     MOVE TPP-C-PATH        TO TPP-C-EL-PATH
019000     MOVE TPP-C-KEY         TO TPP-C-EL-KEY
019100     MOVE SELF-MACS-FLAG    TO TPP-C-EL-MACS-FLAG
019200
019300     IF TPP-C-LEVEL EQUAL ZERO
019400        MOVE 'MASTER'    TO TPP-C-EL-TYPE
019500     ELSE
019600        IF TPP-C-LEVEL EQUAL TPP-C-CUT-COUNT
019700           MOVE 'KEY'    TO TPP-C-EL-TYPE
019800        ELSE
019900           MOVE 'GROUP'  TO TPP-C-EL-TYPE
020000        END-IF
020100     END-IF
020200
020300     ADD 1                              TO TPP-C-EL-TOT
020400
020500     MOVE 'W'                           TO RPT-FUNCTION-CODE
020600     CALL 'X61RPT'  USING RPT-PARM TPP-C-OUT MR
020700              ON EXCEPTION PERFORM 9200-RAISE-RPT-CALL-ERROR
020710                              THRU 9200-RAISE-RPT-CALL-ERROR-EXIT
020800          NOT ON EXCEPTION PERFORM 5000-CHECK-CALL-RESULT
020810                              THRU 5000-CHECK-CALL-RESULT-EXIT
020900     END-CALL.
020950*
020960 3100-APPEND-SELF-NODE-EXIT.
020970     EXIT.
021000*
021100 4000-EXPAND-CHILDREN.
021200     MOVE 1                             TO CHILD-IDX
021300     PERFORM 4010-EXPAND-ONE-CHILD
021310        THRU 4010-EXPAND-ONE-CHILD-EXIT
021400        UNTIL CHILD-IDX > TPP-C-STEP-ROWS
021500        OR MR-RESULT NOT EQUAL ZERO.
021550*
021560 4000-EXPAND-CHILDREN-EXIT.
021570     EXIT.
021600*
021700 4010-EXPAND-ONE-CHILD.
021800     PERFORM 4011-BUILD-CHILD-NODE
021810        THRU 4011-BUILD-CHILD-NODE-EXIT
021900     PERFORM 4012-CALL-SELF-FOR-CHILD
021910        THRU 4012-CALL-SELF-FOR-CHILD-EXIT
022000     ADD 1                              TO CHILD-IDX.
022050*
022060 4010-EXPAND-ONE-CHILD-EXIT.
022070     EXIT.
022100*
022200 4011-BUILD-CHILD-NODE.
022300     MOVE TPP-C-LEVEL                   TO TPP-N-LEVEL
022400     ADD 1                              TO TPP-N-LEVEL
022500     MOVE TPP-C-CUT-COUNT               TO TPP-N-CUT-COUNT
022600     MOVE TPP-C-KEY                     TO TPP-N-KEY
022700     MOVE TPP-C-COL-ORDER (TPP-N-LEVEL) TO CHILD-COL
022800     MOVE TPP-C-STEP-COL (CHILD-IDX, CHILD-COL)
022900                                         TO TPP-N-KEY-CUT
023000                                            (CHILD-COL)
023100
023200     MOVE CHILD-IDX                     TO CHILD-IDX-DISP
023300     STRING TPP-C-PATH   DELIMITED BY SPACE
023400            '-'          DELIMITED BY SIZE
023500            CHILD-IDX-DISP DELIMITED BY SIZE
023600       INTO TPP-N-PATH
023700
023800     MOVE TPP-C-MACS                    TO TPP-N-MACS
023900     MOVE TPP-C-STEP-ROWS               TO TPP-N-STEP-ROWS
024000     MOVE TPP-C-SEQ-COL                 TO TPP-N-SEQ-COL
024100     MOVE TPP-C-STEP-ROW                TO TPP-N-STEP-ROW
024200     MOVE TPP-C-COL-ORDER               TO TPP-N-COL-ORDER
024300     MOVE ZERO                          TO TPP-N-EL-TOT.
024350*
024360 4011-BUILD-CHILD-NODE-EXIT.
024370     EXIT.
024400*
024500 4012-CALL-SELF-FOR-CHILD.
024600     CALL WK-PGM-NAME USING RPT-PARM TPP-N-IN TPP-N-OUT MR
024700              ON EXCEPTION PERFORM 9000-RAISE-CALL-ERROR
024710                              THRU 9000-RAISE-CALL-ERROR-EXIT
024800          NOT ON EXCEPTION PERFORM 5000-CHECK-CALL-RESULT
024810                              THRU 5000-CHECK-CALL-RESULT-EXIT
024900     END-CALL
025000
025100     IF MR-RESULT EQUAL ZERO
025200        ADD TPP-N-EL-TOT                TO TPP-C-EL-TOT
025300     END-IF.
025350*
025360 4012-CALL-SELF-FOR-CHILD-EXIT.
025370     EXIT.
025400*
025500* --- RUNTIME ERRORS ---
025600 9000-RAISE-CALL-ERROR.
025700     MOVE 40                            TO MR-RESULT.
025800     STRING 'CALL for program '         DELIMITED BY SIZE
025900            WK-PGM-NAME                 DELIMITED BY SIZE
026000            ' raised an exception'      DELIMITED BY SIZE
026100       INTO MR-DESCRIPTION.
026200     MOVE TPP-C-PATH                    TO MR-POSITION.
026300
026400     GOBACK.
026450*
026460 9000-RAISE-CALL-ERROR-EXIT.
026470     EXIT.
026500*
026600 9200-RAISE-RPT-CALL-ERROR.
026700     MOVE 42                            TO MR-RESULT.
026800     STRING 'CALL for program X61RPT'   DELIMITED BY SIZE
026900            ' raised an exception'      DELIMITED BY SIZE
027000       INTO MR-DESCRIPTION.
027100     MOVE TPP-C-PATH                    TO MR-POSITION.
027200
027300     GOBACK.
027350*
027360 9200-RAISE-RPT-CALL-ERROR-EXIT.
027370     EXIT.
027400*
027500 9100-RAISE-MISSING-CRITERIA-ERROR.
027600     MOVE 41                            TO MR-RESULT.
027700     MOVE 'no progression criteria record supplied'
027800                                        TO MR-DESCRIPTION.
027850*
027860 9100-RAISE-MISSING-CRITERIA-ERROR-EXIT.
027870     EXIT.
027900*
028000 5000-CHECK-CALL-RESULT.
028100     IF MR-RESULT NOT EQUAL ZERO
028200        MOVE MR-POSITION       TO PREV-ERR-POS
028300        STRING TPP-C-PATH      DELIMITED BY SPACE
028400               '.'             DELIMITED BY SIZE
028500               PREV-ERR-POS    DELIMITED BY SPACE
028600          INTO MR-POSITION
028700
028800        GOBACK
028900     END-IF.
028950*
028960 5000-CHECK-CALL-RESULT-EXIT.
028970     EXIT.
