000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61MACS.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MASTERKEY LOCK SHOP - KEY SYSTEMS ENGINEERING.
000600 DATE-WRITTEN.  06/14/1989.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* X61MACS
001100* **++ KeyBitting MACS check: scans a key's adjacent cut depths
001200* and flags the first pair whose absolute difference exceeds
001300* the Maximum Adjacent Cut Specification (MACS) for the system.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 06/14/89 ALA  MI2457 - INITIAL VERSION, ONE SHARED ADJACENT-CUT
001800*               SCAN CALLED FROM THE MASTER, GROUP AND KEY NODE
001900*               PROCESSING.
002000* 11/02/89 ALA  MI2503 - STOP SCANNING AT FIRST VIOLATION; A KEY
002100*               NEEDS ONLY ONE FLAG, NOT A FULL TALLY.
002200* 03/09/91 ALA  MI2588 - LEAVE MACS-VIOLATION-FLAG UNSET (SPACE)
002300*               WHEN THE KEY HAS FEWER THAN 2 CUTS.
002400* 07/22/93 DGN  MI2711 - CONVERTED THE ABSOLUTE-DIFFERENCE TEST
002500*               TO A TWO-SIDED COMPUTE; NO FUNCTION ABS ON THIS
002600*               COMPILER LEVEL.
002700* 01/18/99 DGN  MI2955 - Y2K SWEEP: NO DATE FIELDS IN THIS
002800*               PROGRAM, REVIEWED AND CLEARED, NO CHANGE MADE.
002900* 05/03/02 RFS  MI3117 - RAISED MAX CUT COUNT FROM 6 TO 7 TO
003000*               MATCH THE NEW SEVEN-PIN CYLINDER LINE.
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS MACS-TRACE-ON
004000            OFF STATUS IS MACS-TRACE-OFF.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400**
004500 DATA DIVISION.
004600*
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100 01 WK-LITERALS.
005200   03 WK-PGM-NAME             PIC X(8)      VALUE 'X61MACS'.
005300   03 WK-PGM-PARTS REDEFINES WK-PGM-NAME.
005400     05 WK-PGM-PREFIX         PIC X(3).
005500     05 WK-PGM-SUFFIX         PIC X(5).
005600   03 FILLER                  PIC X(72)     VALUE SPACE.
005700*
005800 01 SCAN-VARS.
005900   03 SCAN-IDX                PIC 9(1) COMP VALUE ZERO.
006600   03 FILLER                  PIC X(15)     VALUE SPACE.
006650*
006660 77 SCAN-DIFF                 PIC S9(3) COMP VALUE ZERO.
006670 77 SCAN-DIFF-X REDEFINES SCAN-DIFF
006680                              PIC X(2).
006690*
006692 77 SCAN-DONE-SW              PIC X(1)      VALUE 'N'.
006694   88 SCAN-IS-DONE                        VALUE 'Y'.
006696   88 SCAN-NOT-DONE                       VALUE 'N'.
006700*
006800 LOCAL-STORAGE SECTION.
006900 01 LS-TRACE-AREA.
007000   03 LS-TRACE-COUNT          PIC 9(5) COMP VALUE ZERO.
007100   03 FILLER                  PIC X(4)      VALUE SPACE.
007200 01 LS-TRACE-DISPLAY REDEFINES LS-TRACE-AREA.
007300   03 LS-TRACE-TEXT           PIC X(8).
007400*
007500 LINKAGE SECTION.
007600 COPY X61MACSP.
007700*
007800 PROCEDURE DIVISION USING MACS-PARM.
007900*
008000 1000-BEGIN.
008100* a key with fewer than 2 cuts, or an absent key, cannot be
008200* tested; leave the flag as it arrived (untested = SPACE)
008300     IF MACS-KEY-LEN < 2
008400        GO TO 1000-BEGIN-EXIT
008500     END-IF
008600
008700     MOVE 'N'                        TO MACS-VIOLATION-FLAG
008800     SET SCAN-NOT-DONE               TO TRUE
008900     MOVE 2                          TO SCAN-IDX
009000
009100     PERFORM 2000-SCAN-ADJACENT-PAIR
009110        THRU 2000-SCAN-ADJACENT-PAIR-EXIT
009200        UNTIL SCAN-IDX > MACS-KEY-LEN
009300        OR SCAN-IS-DONE.
009400
009500 1000-BEGIN-EXIT.
009600     ADD 1                           TO LS-TRACE-COUNT
009700     GOBACK.
009800*
009900 2000-SCAN-ADJACENT-PAIR.
010000* COMPUTE the signed difference, then fold it to its absolute
010100* value with a two-sided test; this compiler level has no
010200* FUNCTION ABS
010300     COMPUTE SCAN-DIFF = MACS-KEY-CUT (SCAN-IDX)
010400                        - MACS-KEY-CUT (SCAN-IDX - 1)
010500     IF SCAN-DIFF < ZERO
010600        MULTIPLY -1                  BY SCAN-DIFF
010700     END-IF
010800
010900     IF SCAN-DIFF > MACS-LIMIT
011000        SET MACS-VIOLATION           TO TRUE
011100        SET SCAN-IS-DONE             TO TRUE
011200     END-IF
011300
011400     ADD 1                           TO SCAN-IDX.
011450*
011460 2000-SCAN-ADJACENT-PAIR-EXIT.
011470     EXIT.
